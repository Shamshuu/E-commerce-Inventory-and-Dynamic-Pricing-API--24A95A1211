000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION              *00000300
000400* ALL RIGHTS RESERVED                                            *00000400
000500******************************************************************00000500
000600* PROGRAM:  ECPRCENG                                             *00000600
000700*                                                                *00000700
000800* AUTHOR :  R. KESSLER                                           *00000800
000900*                                                                *00000900
001000* CALLED BY ECPRC01 ONCE PER PRICE QUOTE.  GIVEN A PRODUCT,      *00001000
001100* VARIANT, QUANTITY, REQUESTING USER'S TIER, USER ID AND AN      *00001100
001200* OPTIONAL PROMO CODE, WORKS OUT THE UNIT PRICE AND LINE TOTAL,  *00001200
001300* RUNNING THE FOUR DISCOUNT PASSES IN FIXED ORDER -- SEASONAL,   *00001300
001400* BULK, USER TIER, PROMO -- AND HANDING BACK THE STACK OF RULES  *00001400
001500* THAT FIRED SO THE CALLER CAN SNAPSHOT IT ON THE CART LINE.     *00001500
001600*                                                                *00001600
001700* THE PRODUCT/VARIANT/RULE/USAGE TABLES ARE OWNED BY ECPRC01 --  *00001700
001800* THIS PROGRAM ONLY READS THEM.  USAGE COUNTS ARE NOT BUMPED     *00001800
001900* HERE -- A QUOTE IS A QUOTE, NOT A REDEMPTION.  ECPRC01 BUMPS   *00001900
002000* THE COUNTERS AT CHECKOUT TIME, ONE PER APPLIED-DISCOUNT ENTRY  *00002000
002100* ON THE ITEM THAT ACTUALLY CLEARED (SEE CHANGE LOG 0264).       *00002100
002200******************************************************************00002200
002300* CHANGE LOG.                                                    *00002300
002400*   03/14/89  RAK  0000  ORIGINAL PROGRAM.                       *00002400
002500*   11/02/90  RAK  0041  ADDED BULK-QUANTITY PASS.               *00002500
002600*   06/19/91  DJT  0066  PROMO CODE PASS AND TARGET-CATEGORY     *00002600
002700*                        MATCHING ADDED PER MKTG REQUEST.        *00002700
002800*   02/08/93  DJT  0102  ROUNDING CORRECTED TO HALF-UP ON FINAL  *00002800
002900*                        LINE TOTAL -- WAS TRUNCATING PENNIES.   *00002900
003000*   09/27/94  RAK  0119  PER-USER REDEMPTION LIMIT ADDED.        *00003000
003100*   05/11/96  MLH  0147  USER ID OF ZERO NOW REJECTED WHEN A     *00003100
003200*                        RULE CARRIES A PER-USER LIMIT -- STATUS *00003200
003300*                        12 RETURNED, CALLER MUST NOT APPLY ANY  *00003300
003400*                        DISCOUNT IN THAT CASE.                  *00003400
003500*   01/06/99  MLH  0180  Y2K -- TIMESTAMP FIELDS WIDENED TO A    *00003500
003600*                        FULL 4-DIGIT CENTURY ON THE WAY IN FROM *00003600
003700*                        ECPRC01; NO OTHER DATE MATH IN THIS     *00003700
003800*                        PROGRAM.                                *00003800
003900*   08/30/01  CJW  0203  VARIANT PRICE ADJUSTMENT NOW APPLIED    *00003900
004000*                        BEFORE THE DISCOUNT PASSES, NOT AFTER.  *00004000
004100*   04/15/04  CJW  0228  SEASONAL/BULK TABLE SCAN RE-KEYED ON    *00004100
004200*                        RULE TYPE TO CUT CPU ON LARGE RULE SETS.*00004200
004300*   10/02/07  PQS  0251  RULE STACK WIDENED TO 10 ENTRIES.      * 00004300
004400*   03/11/09  PQS  0264  USAGE-COUNTER BUMP MOVED OUT OF THIS   * 00004400
004500*                        PROGRAM AND INTO ECPRC01'S CHECKOUT    * 00004500
004600*                        LOGIC -- A PRICE QUOTE OR AN ADD-ITEM  * 00004600
004700*                        MUST NOT CONSUME A REDEMPTION UNTIL    * 00004700
004800*                        THE CART ACTUALLY CLEARS.  650-BUMP-   * 00004800
004900*                        USAGE REMOVED FROM THE APPLY-RULE      * 00004900
005000*                        CHAIN.                                 * 00005000
005100*   06/14/12  PQS  0297  600-APPLY-RULE TREATED PCT AND FLAT AS  *00005100
005200*                        MUTUALLY EXCLUSIVE -- BULK, USER_TIER   *00005200
005300*                        AND PROMO RULES WITH BOTH FLAGS SET     *00005300
005400*                        WERE LOSING THE FLAT-AMOUNT COMPONENT.  *00005400
005500*                        NOW ADDS THE TWO PARTS.  ALSO STOPPED   *00005500
005600*                        A FLAT AMOUNT FIRING ON A SEASONAL      *00005600
005700*                        PASS -- SEASONAL IS PERCENTAGE-ONLY     *00005700
005800*                        PER THE PRICING DESK'S RULE SHEET.      *00005800
005900*   08/02/12  PQS  0299  270-CHECK-WINDOW TREATED END-AT OF      *00005900
006000*                        ZERO (OPEN-ENDED) AS ALREADY EXPIRED    *00006000
006100*                        SINCE NOW IS ALWAYS POSITIVE -- ADDED   *00006100
006200*                        THE NOT-ZERO GUARD.  600-APPLY-RULE     *00006200
006300*                        NOW LABELS A FIRED PROMO ENTRY          *00006300
006400*                        PROMO_CODE, NOT THE RULE-TYPE VALUE     *00006400
006500*                        PROMO, PER THE CART-ITEM TABLE.  AND    *00006500
006600*                        280-CHECK-TYPE-COND NOW CASE-FOLDS      *00006600
006700*                        BOTH SIDES OF THE USER-TIER AND         *00006700
006800*                        PROMO-CODE COMPARES -- A MIXED-CASE     *00006800
006900*                        VALUE WAS SILENTLY FAILING TO MATCH.    *00006900
007000*   08/20/12  PQS  0302  000-MAIN ALWAYS RAN 150-FIND-VARIANT,   *00007000
007100*                        EVEN ON A PRODUCT-ONLY QUOTE WITH       *00007100
007200*                        REQ-VARIANT-ID ZERO -- NO VARIANT ROW   *00007200
007300*                        CARRIES ID ZERO SO THE LOOKUP ALWAYS    *00007300
007400*                        FAILED AND THE QUOTE CAME BACK STATUS   *00007400
007500*                        11.  NOW SKIPS THE LOOKUP AND LEAVES    *00007500
007600*                        THE ADJUSTMENT AT ZERO INSTEAD.         *00007600
007700******************************************************************00007700
007800 PROGRAM-ID.  ECPRCENG.                                           00007800
007900 AUTHOR.  R. KESSLER.                                             00007900
008000 INSTALLATION.  DATA PROCESSING CENTER.                           00008000
008100 DATE-WRITTEN.  03/14/89.                                         00008100
008200 DATE-COMPILED.  04/15/04.                                        00008200
008300 SECURITY.  NON-CONFIDENTIAL.                                     00008300
008400                                                                  00008400
008500 ENVIRONMENT DIVISION.                                            00008500
008600 CONFIGURATION SECTION.                                           00008600
008700 SOURCE-COMPUTER.  IBM-390.                                       00008700
008800 OBJECT-COMPUTER.  IBM-390.                                       00008800
008900 SPECIAL-NAMES.                                                   00008900
009000     C01 IS TOP-OF-FORM.                                          00009000
009100                                                                  00009100
009200 DATA DIVISION.                                                   00009200
009300 WORKING-STORAGE SECTION.                                         00009300
009400*                                                                 00009400
009500 01  WS-SWITCHES.                                                 00009500
009600     05  WS-PRODUCT-FOUND-SW      PIC X     VALUE 'N'.            00009600
009700         88  WS-PRODUCT-FOUND     VALUE 'Y'.                      00009700
009800     05  WS-VARIANT-FOUND-SW      PIC X     VALUE 'N'.            00009800
009900         88  WS-VARIANT-FOUND     VALUE 'Y'.                      00009900
010000     05  WS-RULE-FOUND-SW         PIC X     VALUE 'N'.            00010000
010100         88  WS-RULE-FOUND        VALUE 'Y'.                      00010100
010200     05  WS-ELIGIBLE-SW           PIC X     VALUE 'N'.            00010200
010300         88  WS-RULE-ELIGIBLE     VALUE 'Y'.                      00010300
010400     05  FILLER                   PIC X(04).                      00010400
010500*                                                                 00010500
010600 01  WS-WORK-AREA.                                                00010600
010700     05  WS-RUNNING-UNIT-PRICE    PIC S9(07)V99 COMP-3 VALUE 0.   00010700
010800     05  WS-DISCOUNT-AMT          PIC S9(07)V99 COMP-3 VALUE 0.   00010800
010900     05  WS-PCT-AMT               PIC S9(07)V99 COMP-3 VALUE 0.   00010900
011000     05  WS-FLAT-AMT              PIC S9(07)V99 COMP-3 VALUE 0.   00011000
011100     05  WS-UNROUNDED-TOTAL       PIC S9(09)V999 COMP-3 VALUE 0.  00011100
011200     05  WS-CATEGORY-ID           PIC 9(09)     COMP   VALUE 0.   00011200
011300     05  WS-USER-USED-COUNT       PIC 9(09)     COMP   VALUE 0.   00011300
011400     05  WS-RULE-TOTAL-USED       PIC 9(09)     COMP   VALUE 0.   00011400
011500     05  FILLER                   PIC X(06).                      00011500
011600*                                                                 00011600
011700* CASE-FOLDING COMPARE FIELDS FOR 280-CHECK-TYPE-COND -- USER     00011700
011800* TIER AND PROMO CODE MATCHES ARE CASE-INSENSITIVE PER THE        00011800
011900* PRICING DESK'S RULE SHEET.                                      00011900
012000 01  WS-CASE-FOLD-AREA.                                           00012000
012100     05  WS-CMP-USER-TIER         PIC X(10)     VALUE SPACES.     00012100
012200     05  WS-CMP-RULE-TIER         PIC X(10)     VALUE SPACES.     00012200
012300     05  WS-CMP-PROMO-CODE        PIC X(20)     VALUE SPACES.     00012300
012400     05  WS-CMP-RULE-PROMO        PIC X(20)     VALUE SPACES.     00012400
012500     05  FILLER                   PIC X(04).                      00012500
012600*                                                                 00012600
012700 01  WS-SUBSCRIPTS.                                               00012700
012800     05  WS-RULE-X                PIC 9(05)     COMP   VALUE 0.   00012800
012900     05  WS-USG-X                 PIC 9(05)     COMP   VALUE 0.   00012900
013000     05  WS-PASS-TYPE             PIC X(10)     VALUE SPACES.     00013000
013100     05  WS-DIAG-BYTES            PIC X(02)     VALUE SPACES.     00013100
013200     05  FILLER                   PIC X(04).                      00013200
013300*                                                                 00013300
013400* DIAGNOSTIC ALTERNATE VIEW OF WS-DIAG-BYTES -- USED BY 1ST-LEVEL 00013400
013500* SUPPORT TO DUMP THE LAST RULE-TABLE SUBSCRIPT AS A SIGNED       00013500
013600* NUMBER WHEN A CALLER REPORTS A BAD PRICE QUOTE.                 00013600
013700 01  WS-DIAG-BYTES-N REDEFINES WS-DIAG-BYTES PIC S9(3) COMP-3.    00013700
013800*                                                                 00013800
013900* THREE ALTERNATE VIEWS OF THE PASS RESULT -- USED SO EACH PASS   00013900
014000* PARAGRAPH CAN SHARE ONE BLOCK OF "DID-A-RULE-FIRE" LOGIC.       00014000
014100*                                                                 00014100
014200 01  WS-PASS-RESULT               PIC X(11)     VALUE SPACES.     00014200
014300 01  WS-PASS-RESULT-N REDEFINES WS-PASS-RESULT.                   00014300
014400     05  WS-PASS-FOUND-FLAG       PIC X.                          00014400
014500     05  WS-PASS-RULE-ID          PIC 9(09)     COMP.             00014500
014600     05  FILLER                   PIC X(06).                      00014600
014700 01  WS-PASS-RESULT-A REDEFINES WS-PASS-RESULT.                   00014700
014800     05  FILLER                   PIC X(11).                      00014800
014900*                                                                 00014900
015000* LINKAGE SECTION.                                               *00015000
015100******************************************************************00015100
015200 LINKAGE SECTION.                                                 00015200
015300*                                                                 00015300
015400 01  PE-LINKAGE.                                                  00015400
015500     COPY PELKCPY.                                                00015500
015600*                                                                 00015600
015700 01  LK-NOW                       PIC 9(14).                      00015700
015800*                                                                 00015800
015900 01  LK-PRODUCT-AREA.                                             00015900
016000     05  LK-PRODUCT-COUNT         PIC 9(05) COMP.                 00016000
016100     05  LK-PRODUCT-TABLE OCCURS 500 TIMES                        00016100
016200                          INDEXED BY LK-PROD-X.                   00016200
016300         COPY PRODCPY REPLACING ==:TAG:== BY ==LKP==.             00016300
016400    05  FILLER                   PIC X(04).                       00016400
016500*                                                                 00016500
016600 01  LK-VARIANT-AREA.                                             00016600
016700     05  LK-VARIANT-COUNT         PIC 9(05) COMP.                 00016700
016800     05  LK-VARIANT-TABLE OCCURS 1000 TIMES                       00016800
016900                          INDEXED BY LK-VAR-X.                    00016900
017000         COPY VARCPY REPLACING ==:TAG:== BY ==LKV==.              00017000
017100    05  FILLER                   PIC X(04).                       00017100
017200*                                                                 00017200
017300 01  LK-RULE-AREA.                                                00017300
017400     05  LK-RULE-COUNT            PIC 9(05) COMP.                 00017400
017500     05  LK-RULE-TABLE OCCURS 200 TIMES                           00017500
017600                          INDEXED BY LK-RULE-X.                   00017600
017700         COPY RULECPY REPLACING ==:TAG:== BY ==LKR==.             00017700
017800    05  FILLER                   PIC X(04).                       00017800
017900*                                                                 00017900
018000 01  LK-USAGE-AREA.                                               00018000
018100     05  LK-USAGE-COUNT           PIC 9(05) COMP.                 00018100
018200     05  LK-USAGE-TABLE OCCURS 2000 TIMES                         00018200
018300                          INDEXED BY LK-USG-X.                    00018300
018400         COPY USGCPY REPLACING ==:TAG:== BY ==LKU==.              00018400
018500    05  FILLER                   PIC X(04).                       00018500
018600*                                                                 00018600
018700******************************************************************00018700
018800 PROCEDURE DIVISION USING PE-LINKAGE, LK-NOW, LK-PRODUCT-AREA,    00018800
018900                           LK-VARIANT-AREA, LK-RULE-AREA,         00018900
019000                           LK-USAGE-AREA.                         00019000
019100*                                                                 00019100
019200 000-MAIN.                                                        00019200
019300     PERFORM 010-INIT-RTN THRU 010-EXIT.                          00019300
019400     PERFORM 100-FIND-PRODUCT THRU 100-EXIT.                      00019400
019500     IF NOT WS-PRODUCT-FOUND                                      00019500
019600         SET PE-RES-PRODUCT-NOTFOUND TO TRUE                      00019600
019700         GO TO 900-RETURN.                                        00019700
019800                                                                  00019800
019900*    A PRICE REQUEST WITH NO VARIANT (REQ-VARIANT-ID = ZERO) IS   00019900
020000*    A PRODUCT-ONLY QUOTE -- SKIP THE LOOKUP AND LEAVE THE        00020000
020100*    ADJUSTMENT AT ZERO RATHER THAN SEARCH FOR A VARIANT-ID OF 0. 00020100
020200     IF PE-REQ-VARIANT-ID = 0                                     00020200
020300         MOVE 0 TO PE-RES-VAR-ADJ                                 00020300
020400     ELSE                                                         00020400
020500         PERFORM 150-FIND-VARIANT THRU 150-EXIT                   00020500
020600         IF NOT WS-VARIANT-FOUND                                  00020600
020700             SET PE-RES-VARIANT-NOTFOUND TO TRUE                  00020700
020800             GO TO 900-RETURN                                     00020800
020900         END-IF                                                   00020900
021000     END-IF.                                                      00021000
021100                                                                  00021100
021200     PERFORM 180-START-PRICE THRU 180-EXIT.                       00021200
021300                                                                  00021300
021400     MOVE 'SEASONAL  ' TO WS-PASS-TYPE.                           00021400
021500     PERFORM 300-RUN-ONE-PASS THRU 300-EXIT.                      00021500
021600     IF PE-RES-USER-REQUIRED                                      00021600
021700         GO TO 900-RETURN.                                        00021700
021800                                                                  00021800
021900     MOVE 'BULK      ' TO WS-PASS-TYPE.                           00021900
022000     PERFORM 300-RUN-ONE-PASS THRU 300-EXIT.                      00022000
022100     IF PE-RES-USER-REQUIRED                                      00022100
022200         GO TO 900-RETURN.                                        00022200
022300                                                                  00022300
022400     MOVE 'USER_TIER ' TO WS-PASS-TYPE.                           00022400
022500     PERFORM 300-RUN-ONE-PASS THRU 300-EXIT.                      00022500
022600     IF PE-RES-USER-REQUIRED                                      00022600
022700         GO TO 900-RETURN.                                        00022700
022800                                                                  00022800
022900     MOVE 'PROMO     ' TO WS-PASS-TYPE.                           00022900
023000     PERFORM 300-RUN-ONE-PASS THRU 300-EXIT.                      00023000
023100     IF PE-RES-USER-REQUIRED                                      00023100
023200         GO TO 900-RETURN.                                        00023200
023300                                                                  00023300
023400     PERFORM 700-FINALIZE-PRICE THRU 700-EXIT.                    00023400
023500     SET PE-RES-OK TO TRUE.                                       00023500
023600                                                                  00023600
023700 900-RETURN.                                                      00023700
023800     GOBACK.                                                      00023800
023900*                                                                 00023900
024000 010-INIT-RTN.                                                    00024000
024100     MOVE 'N' TO WS-PRODUCT-FOUND-SW                              00024100
024200                 WS-VARIANT-FOUND-SW                              00024200
024300                 WS-RULE-FOUND-SW.                                00024300
024400     MOVE 0   TO PE-RES-RULE-COUNT                                00024400
024500                 WS-RUNNING-UNIT-PRICE                            00024500
024600                 WS-UNROUNDED-TOTAL.                              00024600
024700 010-EXIT.                                                        00024700
024800     EXIT.                                                        00024800
024900*                                                                 00024900
025000******************************************************************00025000
025100* 100-FIND-PRODUCT -- LINEAR SEARCH OF THE PRODUCT TABLE ON ID.  *00025100
025200* TABLE IS NOT KEPT IN KEY SEQUENCE (ECPRC01 LOADS IT IN FILE    *00025200
025300* ORDER) SO A SERIAL SEARCH IS USED, NOT SEARCH ALL.             *00025300
025400******************************************************************00025400
025500 100-FIND-PRODUCT.                                                00025500
025600     SET LK-PROD-X TO 1.                                          00025600
025700     SEARCH LK-PRODUCT-TABLE                                      00025700
025800         AT END                                                   00025800
025900             MOVE 'N' TO WS-PRODUCT-FOUND-SW                      00025900
026000         WHEN LKP-ID (LK-PROD-X) = PE-REQ-PRODUCT-ID              00026000
026100             MOVE 'Y' TO WS-PRODUCT-FOUND-SW                      00026100
026200             MOVE LKP-CATEGORY-ID (LK-PROD-X) TO WS-CATEGORY-ID   00026200
026300             MOVE LKP-BASE-PRICE (LK-PROD-X) TO PE-RES-BASE-PRICE.00026300
026400 100-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600*                                                                 00026600
026700 150-FIND-VARIANT.                                                00026700
026800     SET LK-VAR-X TO 1.                                           00026800
026900     SEARCH LK-VARIANT-TABLE                                      00026900
027000         AT END                                                   00027000
027100             MOVE 'N' TO WS-VARIANT-FOUND-SW                      00027100
027200         WHEN LKV-ID (LK-VAR-X) = PE-REQ-VARIANT-ID               00027200
027300             MOVE 'Y' TO WS-VARIANT-FOUND-SW                      00027300
027400             MOVE LKV-PRICE-ADJ (LK-VAR-X) TO PE-RES-VAR-ADJ.     00027400
027500 150-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800 180-START-PRICE.                                                 00027800
027900     COMPUTE WS-RUNNING-UNIT-PRICE =                              00027900
028000             PE-RES-BASE-PRICE + PE-RES-VAR-ADJ.                  00028000
028100 180-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300*                                                                 00028300
028400******************************************************************00028400
028500* 300-RUN-ONE-PASS -- DRIVES ONE OF THE FOUR DISCOUNT PASSES.    *00028500
028600* WS-PASS-TYPE TELLS THIS PARAGRAPH WHICH RULE-TYPE TO HUNT FOR; *00028600
028700* 250-SCAN-RULE-TABLE DOES THE ACTUAL TABLE WALK AND ELIGIBILITY *00028700
028800* TEST, ONE RULE AT A TIME, STOPPING ON THE FIRST ELIGIBLE HIT.  *00028800
028900******************************************************************00028900
029000 300-RUN-ONE-PASS.                                                00029000
029100     MOVE SPACES TO WS-PASS-RESULT.                               00029100
029200     MOVE 'N' TO WS-PASS-FOUND-FLAG.                              00029200
029300     PERFORM 250-SCAN-RULE-TABLE THRU 250-EXIT                    00029300
029400         VARYING WS-RULE-X FROM 1 BY 1                            00029400
029500         UNTIL WS-RULE-X > LK-RULE-COUNT                          00029500
029600            OR WS-PASS-FOUND-FLAG = 'Y'.                          00029600
029700     IF WS-PASS-FOUND-FLAG = 'Y'                                  00029700
029800         PERFORM 600-APPLY-RULE THRU 600-EXIT.                    00029800
029900 300-EXIT.                                                        00029900
030000     EXIT.                                                        00030000
030100*                                                                 00030100
030200 250-SCAN-RULE-TABLE.                                             00030200
030300     MOVE 'N' TO WS-ELIGIBLE-SW.                                  00030300
030400     IF LKR-TYPE (WS-RULE-X) = WS-PASS-TYPE                       00030400
030500        AND LKR-IS-ACTIVE (WS-RULE-X)                             00030500
030600         PERFORM 260-CHECK-TARGET THRU 260-EXIT                   00030600
030700         IF WS-RULE-ELIGIBLE                                      00030700
030800             PERFORM 270-CHECK-WINDOW THRU 270-EXIT               00030800
030900         END-IF                                                   00030900
031000         IF WS-RULE-ELIGIBLE                                      00031000
031100             PERFORM 280-CHECK-TYPE-COND THRU 280-EXIT            00031100
031200         END-IF                                                   00031200
031300         IF WS-RULE-ELIGIBLE                                      00031300
031400             PERFORM 290-CHECK-USAGE THRU 290-EXIT                00031400
031500         END-IF                                                   00031500
031600         IF WS-RULE-ELIGIBLE                                      00031600
031700             MOVE 'Y' TO WS-PASS-FOUND-FLAG                       00031700
031800             MOVE LKR-ID (WS-RULE-X) TO WS-PASS-RULE-ID           00031800
031900         END-IF                                                   00031900
032000     END-IF.                                                      00032000
032100 250-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300*                                                                 00032300
032400 260-CHECK-TARGET.                                                00032400
032500     MOVE 'N' TO WS-ELIGIBLE-SW.                                  00032500
032600     EVALUATE TRUE                                                00032600
032700         WHEN LKR-TARGETS-PRODUCT (WS-RULE-X)                     00032700
032800             IF LKR-TARGET-ID (WS-RULE-X) = PE-REQ-PRODUCT-ID     00032800
032900                 MOVE 'Y' TO WS-ELIGIBLE-SW                       00032900
033000             END-IF                                               00033000
033100         WHEN LKR-TARGETS-VARIANT (WS-RULE-X)                     00033100
033200             IF LKR-TARGET-ID (WS-RULE-X) = PE-REQ-VARIANT-ID     00033200
033300                 MOVE 'Y' TO WS-ELIGIBLE-SW                       00033300
033400             END-IF                                               00033400
033500         WHEN LKR-TARGETS-CATEGORY (WS-RULE-X)                    00033500
033600             IF LKR-TARGET-ID (WS-RULE-X) = WS-CATEGORY-ID        00033600
033700                 MOVE 'Y' TO WS-ELIGIBLE-SW                       00033700
033800             END-IF                                               00033800
033900     END-EVALUATE.                                                00033900
034000 260-EXIT.                                                        00034000
034100     EXIT.                                                        00034100
034200*                                                                 00034200
034300 270-CHECK-WINDOW.                                                00034300
034400     IF LK-NOW IS LESS THAN LKR-START-AT (WS-RULE-X)              00034400
034500         MOVE 'N' TO WS-ELIGIBLE-SW                               00034500
034600     END-IF                                                       00034600
034700*    AN END-AT OF ZERO MEANS THE RULE HAS NO EXPIRATION -- DO NOT 00034700
034800*    LET THAT COMPARE AGAINST A REAL 14-DIGIT TIMESTAMP KNOCK A   00034800
034900*    STILL-OPEN RULE OUT.                                         00034900
035000     IF LKR-END-AT (WS-RULE-X) NOT = 0                            00035000
035100        AND LK-NOW IS GREATER THAN LKR-END-AT (WS-RULE-X)         00035100
035200         MOVE 'N' TO WS-ELIGIBLE-SW                               00035200
035300     END-IF.                                                      00035300
035400 270-EXIT.                                                        00035400
035500     EXIT.                                                        00035500
035600*                                                                 00035600
035700* 280-CHECK-TYPE-COND -- THE ONE TEST THAT DIFFERS BY RULE TYPE: *00035700
035800* BULK NEEDS QUANTITY AT OR ABOVE THE MINIMUM, USER_TIER NEEDS   *00035800
035900* A TIER MATCH, PROMO NEEDS A CODE MATCH.  SEASONAL HAS NO EXTRA *00035900
036000* CONDITION BEYOND TARGET AND WINDOW.                            *00036000
036100 280-CHECK-TYPE-COND.                                             00036100
036200     EVALUATE TRUE                                                00036200
036300         WHEN LKR-IS-BULK (WS-RULE-X)                             00036300
036400             IF PE-REQ-QUANTITY < LKR-MIN-QTY (WS-RULE-X)         00036400
036500                 MOVE 'N' TO WS-ELIGIBLE-SW                       00036500
036600             END-IF                                               00036600
036700         WHEN LKR-IS-USER-TIER (WS-RULE-X)                        00036700
036800             MOVE PE-REQ-USER-TIER TO WS-CMP-USER-TIER            00036800
036900             MOVE LKR-USER-TIER (WS-RULE-X)                       00036900
037000                     TO WS-CMP-RULE-TIER                          00037000
037100             INSPECT WS-CMP-USER-TIER CONVERTING                  00037100
037200                 'abcdefghijklmnopqrstuvwxyz' TO                  00037200
037300                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     00037300
037400             INSPECT WS-CMP-RULE-TIER CONVERTING                  00037400
037500                 'abcdefghijklmnopqrstuvwxyz' TO                  00037500
037600                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     00037600
037700             IF WS-CMP-USER-TIER NOT = WS-CMP-RULE-TIER           00037700
037800                 MOVE 'N' TO WS-ELIGIBLE-SW                       00037800
037900             END-IF                                               00037900
038000         WHEN LKR-IS-PROMO (WS-RULE-X)                            00038000
038100             IF PE-REQ-PROMO-CODE = SPACES                        00038100
038200                 MOVE 'N' TO WS-ELIGIBLE-SW                       00038200
038300             ELSE                                                 00038300
038400                 MOVE PE-REQ-PROMO-CODE TO WS-CMP-PROMO-CODE      00038400
038500                 MOVE LKR-PROMO-CODE (WS-RULE-X)                  00038500
038600                         TO WS-CMP-RULE-PROMO                     00038600
038700                 INSPECT WS-CMP-PROMO-CODE CONVERTING             00038700
038800                     'abcdefghijklmnopqrstuvwxyz' TO              00038800
038900                     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                 00038900
039000                 INSPECT WS-CMP-RULE-PROMO CONVERTING             00039000
039100                     'abcdefghijklmnopqrstuvwxyz' TO              00039100
039200                     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                 00039200
039300                 IF WS-CMP-PROMO-CODE NOT = WS-CMP-RULE-PROMO     00039300
039400                     MOVE 'N' TO WS-ELIGIBLE-SW                   00039400
039500                 END-IF                                           00039500
039600             END-IF                                               00039600
039700         WHEN OTHER                                               00039700
039800             CONTINUE                                             00039800
039900     END-EVALUATE.                                                00039900
040000 280-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
040200*                                                                 00040200
040300* 290-CHECK-USAGE -- OVERALL LIMIT, THEN PER-USER LIMIT.  A RULE *00040300
040400* CARRYING A PER-USER LIMIT WITH NO USER ID ON THE REQUEST       *00040400
040500* FAILS THE WHOLE PRICE QUOTE, NOT JUST THIS RULE -- STATUS 12.  *00040500
040600 290-CHECK-USAGE.                                                 00040600
040700     MOVE 0 TO WS-RULE-TOTAL-USED WS-USER-USED-COUNT.             00040700
040800     PERFORM 295-SUM-RULE-USAGE THRU 295-EXIT                     00040800
040900         VARYING WS-USG-X FROM 1 BY 1                             00040900
041000         UNTIL WS-USG-X > LK-USAGE-COUNT.                         00041000
041100                                                                  00041100
041200     IF LKR-USAGE-LIMIT-IS-SET (WS-RULE-X)                        00041200
041300        AND WS-RULE-TOTAL-USED >= LKR-USAGE-LIMIT (WS-RULE-X)     00041300
041400         MOVE 'N' TO WS-ELIGIBLE-SW                               00041400
041500     END-IF.                                                      00041500
041600                                                                  00041600
041700     IF LKR-PER-USER-IS-SET (WS-RULE-X)                           00041700
041800         IF PE-REQ-USER-ID = 0                                    00041800
041900             SET PE-RES-USER-REQUIRED TO TRUE                     00041900
042000             MOVE 'N' TO WS-ELIGIBLE-SW                           00042000
042100         ELSE                                                     00042100
042200             IF WS-USER-USED-COUNT >=                             00042200
042300                     LKR-USAGE-PER-USER (WS-RULE-X)               00042300
042400                 MOVE 'N' TO WS-ELIGIBLE-SW                       00042400
042500             END-IF                                               00042500
042600         END-IF                                                   00042600
042700     END-IF.                                                      00042700
042800 290-EXIT.                                                        00042800
042900     EXIT.                                                        00042900
043000*                                                                 00043000
043100 295-SUM-RULE-USAGE.                                              00043100
043200     IF LKU-RULE-ID (WS-USG-X) = LKR-ID (WS-RULE-X)               00043200
043300         ADD LKU-USED-COUNT (WS-USG-X) TO WS-RULE-TOTAL-USED      00043300
043400         IF LKU-USER-ID (WS-USG-X) = PE-REQ-USER-ID               00043400
043500             ADD LKU-USED-COUNT (WS-USG-X) TO WS-USER-USED-COUNT  00043500
043600         END-IF                                                   00043600
043700     END-IF.                                                      00043700
043800 295-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000*                                                                 00044000
044100* 600-APPLY-RULE -- SUBTRACTS THE WINNING RULE'S DISCOUNT FROM   *00044100
044200* THE RUNNING UNIT PRICE (NEVER BELOW ZERO) AND STACKS IT ON THE *00044200
044300* RESULT FOR THE CALLER'S CART-ITEM DISCOUNT BREAKDOWN.          *00044300
044400 600-APPLY-RULE.                                                  00044400
044500     MOVE 0 TO WS-PCT-AMT.                                        00044500
044600     MOVE 0 TO WS-FLAT-AMT.                                       00044600
044700     IF LKR-PCT-IS-SET (WS-RULE-X)                                00044700
044800         COMPUTE WS-PCT-AMT ROUNDED =                             00044800
044900             WS-RUNNING-UNIT-PRICE * LKR-PCT (WS-RULE-X) / 100    00044900
045000     END-IF.                                                      00045000
045100*    SEASONAL DISCOUNTS ARE PERCENTAGE-ONLY -- THE SHOP DECIDED A 00045100
045200*    FLAT AMOUNT ON A SEASONAL RULE IS A SETUP MISTAKE, NOT A     00045200
045300*    STACKABLE DOLLAR-OFF, SO IT IS IGNORED ON THIS PASS ONLY.    00045300
045400     IF LKR-FLAT-IS-SET (WS-RULE-X)                               00045400
045500        AND WS-PASS-TYPE NOT = 'SEASONAL  '                       00045500
045600         MOVE LKR-FLAT-AMT (WS-RULE-X) TO WS-FLAT-AMT             00045600
045700     END-IF.                                                      00045700
045800     ADD WS-PCT-AMT WS-FLAT-AMT GIVING WS-DISCOUNT-AMT.           00045800
045900                                                                  00045900
046000     IF WS-DISCOUNT-AMT > WS-RUNNING-UNIT-PRICE                   00046000
046100         MOVE WS-RUNNING-UNIT-PRICE TO WS-DISCOUNT-AMT            00046100
046200     END-IF.                                                      00046200
046300                                                                  00046300
046400     SUBTRACT WS-DISCOUNT-AMT FROM WS-RUNNING-UNIT-PRICE.         00046400
046500                                                                  00046500
046600     ADD 1 TO PE-RES-RULE-COUNT.                                  00046600
046700     MOVE WS-PASS-RULE-ID                                         00046700
046800                 TO PE-RES-RULE-ID (PE-RES-RULE-COUNT).           00046800
046900     IF WS-PASS-TYPE = 'PROMO     '                               00046900
047000         MOVE 'PROMO_CODE'                                        00047000
047100                 TO PE-RES-RULE-TYPE (PE-RES-RULE-COUNT)          00047100
047200     ELSE                                                         00047200
047300         MOVE WS-PASS-TYPE                                        00047300
047400                 TO PE-RES-RULE-TYPE (PE-RES-RULE-COUNT)          00047400
047500     END-IF.                                                      00047500
047600     MOVE WS-DISCOUNT-AMT                                         00047600
047700                 TO PE-RES-RULE-AMOUNT (PE-RES-RULE-COUNT).       00047700
047800 600-EXIT.                                                        00047800
047900     EXIT.                                                        00047900
048000*                                                                 00048000
048100* 700-FINALIZE-PRICE -- LINE TOTAL IS ROUNDED HALF-UP TO THE     *00048100
048200* PENNY ONLY ONCE, HERE, AFTER ALL FOUR PASSES HAVE SETTLED THE  *00048200
048300* UNIT PRICE.  SEE CHANGE LOG ENTRY 0102.                        *00048300
048400 700-FINALIZE-PRICE.                                              00048400
048500     MOVE WS-RUNNING-UNIT-PRICE TO PE-RES-FINAL-UNIT.             00048500
048600     COMPUTE WS-UNROUNDED-TOTAL ROUNDED =                         00048600
048700             WS-RUNNING-UNIT-PRICE * PE-REQ-QUANTITY.             00048700
048800     MOVE WS-UNROUNDED-TOTAL TO PE-RES-TOTAL.                     00048800
048900 700-EXIT.                                                        00048900
049000     EXIT.                                                        00049000
