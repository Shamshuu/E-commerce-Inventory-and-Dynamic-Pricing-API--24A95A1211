000100******************************************************************00000100
000200*    TRANCPY  --  BATCH TRANSACTION RECORD (LINE SEQUENTIAL)    * 00000200
000300*                                                                *00000300
000400*    Column ruler:                                               *00000400
000500*         0    1    1    2    2    3    3    4    4    5    5    *00000500
000600*    ....5....0....5....0....5....0....5....0....5....0....5.... *00000600
000700*                                                                *00000700
000800*    TRAN-CODE  TRAN-BODY (layout depends on TRAN-CODE) -------- *00000800
000900*    PRICE      product variant qty tier promo user              *00000900
001000*    ADD        cart   variant qty tier promo                    *00001000
001100*    UPD        cart-item  new-qty                               *00001100
001200*    DEL        cart-item                                        *00001200
001300*    CHK        cart   rsv-count  rsv-id (occurs 6)              *00001300
001400*    EXP        (sweep takes no parameters)                      *00001400
001500******************************************************************00001500
001600     05  TRAN-CODE                   PIC X(05).                   00001600
001700         88  TRAN-IS-PRICE            VALUE 'PRICE'.              00001700
001800         88  TRAN-IS-ADD              VALUE 'ADD  '.              00001800
001900         88  TRAN-IS-UPD              VALUE 'UPD  '.              00001900
002000         88  TRAN-IS-DEL              VALUE 'DEL  '.              00002000
002100         88  TRAN-IS-CHK              VALUE 'CHK  '.              00002100
002200         88  TRAN-IS-EXP              VALUE 'EXP  '.              00002200
002300     05  TRAN-BODY                    PIC X(75).                  00002300
002400     05  TRAN-BODY-PRICE REDEFINES TRAN-BODY.                     00002400
002500         10  TP-PRODUCT-ID            PIC 9(09).                  00002500
002600         10  TP-VARIANT-ID            PIC 9(09).                  00002600
002700         10  TP-QUANTITY              PIC 9(07).                  00002700
002800         10  TP-USER-TIER             PIC X(10).                  00002800
002900         10  TP-PROMO-CODE            PIC X(20).                  00002900
003000         10  TP-USER-ID               PIC 9(09).                  00003000
003100         10  FILLER                   PIC X(11).                  00003100
003200     05  TRAN-BODY-ADD REDEFINES TRAN-BODY.                       00003200
003300         10  TA-CART-ID               PIC 9(09).                  00003300
003400         10  TA-VARIANT-ID            PIC 9(09).                  00003400
003500         10  TA-QUANTITY              PIC 9(07).                  00003500
003600         10  TA-USER-TIER             PIC X(10).                  00003600
003700         10  TA-PROMO-CODE            PIC X(20).                  00003700
003800         10  FILLER                   PIC X(20).                  00003800
003900     05  TRAN-BODY-UPD REDEFINES TRAN-BODY.                       00003900
004000         10  TU-CART-ITEM-ID          PIC 9(09).                  00004000
004100         10  TU-NEW-QTY               PIC 9(07).                  00004100
004200         10  FILLER                   PIC X(59).                  00004200
004300     05  TRAN-BODY-DEL REDEFINES TRAN-BODY.                       00004300
004400         10  TD-CART-ITEM-ID          PIC 9(09).                  00004400
004500         10  FILLER                   PIC X(66).                  00004500
004600     05  TRAN-BODY-CHK REDEFINES TRAN-BODY.                       00004600
004700         10  TC-CART-ID               PIC 9(09).                  00004700
004800         10  TC-RSV-COUNT             PIC 9(02).                  00004800
004900         10  TC-RSV-ID OCCURS 6 TIMES PIC 9(09).                  00004900
005000         10  FILLER                   PIC X(10).                  00005000
