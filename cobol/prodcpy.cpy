000100******************************************************************00000100
000200*    PRODCPY  --  PRODUCT CATALOG RECORD                        * 00000200
000300*    SHARED LAYOUT FOR THE PRODUCT-FILE FD AND THE IN-STORAGE    *00000300
000400*    PRODUCT TABLE.  CALLER SUPPLIES THE FIELD PREFIX VIA THE    *00000400
000500*    :TAG: REPLACING PARAMETER SO THE SAME 43-BYTE LAYOUT CAN    *00000500
000600*    BE COPIED UNDER TWO DIFFERENT NAMES IN THE SAME PROGRAM.    *00000600
000700******************************************************************00000700
000800     05  :TAG:-ID                    PIC 9(09).                   00000800
000900     05  :TAG:-NAME                  PIC X(30).                   00000900
001000     05  :TAG:-CATEGORY-ID            PIC 9(09).                  00001000
001100     05  :TAG:-BASE-PRICE             PIC S9(07)V99 COMP-3.       00001100
001200     05  :TAG:-STATUS                 PIC X(10).                  00001200
001300         88  :TAG:-IS-ACTIVE          VALUE 'ACTIVE    '.         00001300
001400         88  :TAG:-IS-ARCHIVED        VALUE 'ARCHIVED  '.         00001400
001500     05  FILLER                       PIC X(04).                  00001500
