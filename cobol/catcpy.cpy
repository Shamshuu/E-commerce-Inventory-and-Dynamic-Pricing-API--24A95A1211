000100******************************************************************00000100
000200*    CATCPY  --  CATALOG CATEGORY RECORD                        * 00000200
000300*    PARENT-ID OF ZERO, OR ONE THAT MATCHES NO CATEGORY ON THE   *00000300
000400*    FILE, MAKES THE CATEGORY A ROOT IN THE TREE REPORT.         *00000400
000500******************************************************************00000500
000600     05  :TAG:-ID                    PIC 9(09).                   00000600
000700     05  :TAG:-NAME                  PIC X(30).                   00000700
000800     05  :TAG:-SLUG                  PIC X(30).                   00000800
000900     05  :TAG:-PARENT-ID             PIC 9(09).                   00000900
001000     05  FILLER                      PIC X(04).                   00001000
