000100******************************************************************00000100
000200*    CARTCPY  --  SHOPPING CART HEADER RECORD                   * 00000200
000300******************************************************************00000300
000400     05  :TAG:-ID                    PIC 9(09).                   00000400
000500     05  :TAG:-USER-ID               PIC 9(09).                   00000500
000600     05  :TAG:-STATUS                PIC X(12).                   00000600
000700         88  :TAG:-IS-ACTIVE         VALUE 'ACTIVE      '.        00000700
000800         88  :TAG:-IS-CHECKED-OUT    VALUE 'CHECKED_OUT '.        00000800
000900     05  FILLER                      PIC X(05).                   00000900
