000100******************************************************************00000100
000200*    RULECPY  --  DYNAMIC PRICING RULE RECORD                   * 00000200
000300*    SHARED LAYOUT FOR THE PRICING-RULE FD AND THE IN-STORAGE    *00000300
000400*    RULE TABLE.  RULE-TYPE DRIVES WHICH OF THE FOUR PASSES IN   *00000400
000500*    ECPRCENG PICKS UP THE RULE -- SEASONAL, BULK, USER_TIER,    *00000500
000600*    PROMO, APPLIED IN THAT ORDER.                               *00000600
000700******************************************************************00000700
000800     05  :TAG:-ID                    PIC 9(09).                   00000800
000900     05  :TAG:-TYPE                   PIC X(10).                  00000900
001000         88  :TAG:-IS-SEASONAL        VALUE 'SEASONAL  '.         00001000
001100         88  :TAG:-IS-BULK            VALUE 'BULK      '.         00001100
001200         88  :TAG:-IS-USER-TIER       VALUE 'USER_TIER '.         00001200
001300         88  :TAG:-IS-PROMO           VALUE 'PROMO     '.         00001300
001400     05  :TAG:-MIN-QTY                PIC 9(07) COMP.             00001400
001500     05  :TAG:-PCT                    PIC 9(03)V99 COMP-3.        00001500
001600     05  :TAG:-PCT-FLAG               PIC X.                      00001600
001700         88  :TAG:-PCT-IS-SET         VALUE 'Y'.                  00001700
001800     05  :TAG:-FLAT-AMT               PIC S9(07)V99 COMP-3.       00001800
001900     05  :TAG:-FLAT-FLAG              PIC X.                      00001900
002000         88  :TAG:-FLAT-IS-SET        VALUE 'Y'.                  00002000
002100     05  :TAG:-USER-TIER              PIC X(10).                  00002100
002200     05  :TAG:-PROMO-CODE             PIC X(20).                  00002200
002300     05  :TAG:-TARGET-TYPE            PIC X(10).                  00002300
002400         88  :TAG:-TARGETS-PRODUCT    VALUE 'PRODUCT   '.         00002400
002500         88  :TAG:-TARGETS-VARIANT    VALUE 'VARIANT   '.         00002500
002600         88  :TAG:-TARGETS-CATEGORY   VALUE 'CATEGORY  '.         00002600
002700     05  :TAG:-TARGET-ID              PIC 9(09).                  00002700
002800     05  :TAG:-START-AT               PIC 9(14).                  00002800
002900     05  :TAG:-END-AT                 PIC 9(14).                  00002900
003000     05  :TAG:-USAGE-LIMIT            PIC 9(09) COMP.             00003000
003100     05  :TAG:-USAGE-LIMIT-FLAG       PIC X.                      00003100
003200         88  :TAG:-USAGE-LIMIT-IS-SET VALUE 'Y'.                  00003200
003300     05  :TAG:-USAGE-PER-USER         PIC 9(09) COMP.             00003300
003400     05  :TAG:-PER-USER-FLAG          PIC X.                      00003400
003500         88  :TAG:-PER-USER-IS-SET    VALUE 'Y'.                  00003500
003600     05  :TAG:-ACTIVE                 PIC X.                      00003600
003700         88  :TAG:-IS-ACTIVE          VALUE 'Y'.                  00003700
003800     05  FILLER                       PIC X(05).                  00003800
