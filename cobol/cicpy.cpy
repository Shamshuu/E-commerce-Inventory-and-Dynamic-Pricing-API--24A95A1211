000100******************************************************************00000100
000200*    CICPY  --  CART LINE-ITEM RECORD                           * 00000200
000300*    UNIT PRICE AND SUBTOTAL ARE SNAPSHOTTED AT ADD-ITEM TIME    *00000300
000400*    AND ARE NEVER RE-PRICED.  THE DISCOUNT TABLE BELOW IS THE   *00000400
000500*    RULE-APPLICATION BREAKDOWN CAPTURED AT THAT SAME MOMENT.    *00000500
000600******************************************************************00000600
000700     05  :TAG:-ID                    PIC 9(09).                   00000700
000800     05  :TAG:-CART-ID               PIC 9(09).                   00000800
000900     05  :TAG:-VARIANT-ID            PIC 9(09).                   00000900
001000     05  :TAG:-QUANTITY              PIC 9(07) COMP.              00001000
001100     05  :TAG:-UNIT-PRICE            PIC S9(07)V99 COMP-3.        00001100
001200     05  :TAG:-SUBTOTAL              PIC S9(07)V99 COMP-3.        00001200
001300     05  :TAG:-SNAPSHOT-AT           PIC 9(14).                   00001300
001400     05  :TAG:-DISC-COUNT            PIC 9(02) COMP.              00001400
001500     05  :TAG:-DISC OCCURS 10 TIMES.                              00001500
001600         10  :TAG:-DISC-RULE-ID      PIC 9(09).                   00001600
001700         10  :TAG:-DISC-TYPE         PIC X(10).                   00001700
001800         10  :TAG:-DISC-AMOUNT       PIC S9(07)V99 COMP-3.        00001800
001900     05  FILLER                      PIC X(06).                   00001900
