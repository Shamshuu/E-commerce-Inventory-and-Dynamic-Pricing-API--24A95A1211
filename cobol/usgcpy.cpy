000100******************************************************************00000100
000200*    USGCPY  --  PER-RULE / PER-USER REDEMPTION COUNTER         * 00000200
000300*    ONE ENTRY PER (RULE-ID, USER-ID) PAIR, UNIQUE ON THAT PAIR. *00000300
000400******************************************************************00000400
000500     05  :TAG:-RULE-ID               PIC 9(09).                   00000500
000600     05  :TAG:-USER-ID               PIC 9(09).                   00000600
000700     05  :TAG:-USED-COUNT            PIC 9(09) COMP.              00000700
000800     05  FILLER                      PIC X(04).                   00000800
