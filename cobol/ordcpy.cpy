000100******************************************************************00000100
000200*    ORDCPY  --  COMPLETED ORDER RECORD                         * 00000200
000300*    WRITTEN ONCE PER SUCCESSFUL CHECKOUT TRANSACTION.           *00000300
000400******************************************************************00000400
000500     05  :TAG:-ID                    PIC 9(09).                   00000500
000600     05  :TAG:-CART-ID               PIC 9(09).                   00000600
000700     05  :TAG:-TOTAL                 PIC S9(07)V99 COMP-3.        00000700
000800     05  FILLER                      PIC X(05).                   00000800
