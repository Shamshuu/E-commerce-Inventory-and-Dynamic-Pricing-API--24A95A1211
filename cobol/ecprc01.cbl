000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION              *00000300
000400* ALL RIGHTS RESERVED                                            *00000400
000500******************************************************************00000500
000600* PROGRAM:  ECPRC01                                              *00000600
000700*                                                                *00000700
000800* AUTHOR :  R. KESSLER                                           *00000800
000900*                                                                *00000900
001000* NIGHTLY BATCH DRIVER FOR THE E-COMMERCE PRICING AND CART       *00001000
001100* SUBSYSTEM.  LOADS THE PRODUCT, VARIANT, PRICING-RULE, RULE-    *00001100
001200* USAGE, CART, CART-ITEM, RESERVATION AND CATEGORY MASTERS INTO  *00001200
001300* STORAGE TABLES, THEN WORKS A SEQUENTIAL TRANSACTION FILE OF    *00001300
001400* PRICE QUOTES, CART ADD/UPDATE/REMOVE REQUESTS, CHECKOUTS AND   *00001400
001500* THE RESERVATION-EXPIRY SWEEP -- IN THE ORDER THE TRANSACTIONS  *00001500
001600* ARRIVE.  PRICE QUOTING ITSELF IS DELEGATED TO ECPRCENG.  AT    *00001600
001700* END OF RUN THE MUTATED TABLES ARE REWRITTEN TO THE OUTPUT      *00001700
001800* MASTERS AND A CONTROL REPORT IS PRODUCED.                      *00001800
001900******************************************************************00001900
002000* CHANGE LOG.                                                    *00002000
002100*   03/14/89  RAK  0000  ORIGINAL PROGRAM.                       *00002100
002200*   11/02/90  RAK  0041  ADD-ITEM / UPDATE-QUANTITY / REMOVE-    *00002200
002300*                        ITEM TRANSACTIONS ADDED.                *00002300
002400*   06/19/91  DJT  0066  CHECKOUT TRANSACTION ADDED, ALL-OR-     *00002400
002500*                        NOTHING ON THE RESERVATION LIST.        *00002500
002600*   02/08/93  DJT  0102  CATEGORY TREE SECTION ADDED TO THE      *00002600
002700*                        CONTROL REPORT.                         *00002700
002800*   09/27/94  RAK  0119  RESERVATION EXPIRY SWEEP (EXP TRAN)     *00002800
002900*                        ADDED -- RUNS ONCE PER BATCH, AT THE    *00002900
003000*                        POINT IT APPEARS ON THE TRAN FILE.      *00003000
003100*   05/11/96  MLH  0147  CART ITEM TABLE WIDENED TO 2000 -- OLD  *00003100
003200*                        LIMIT OF 500 WAS BEING HIT ON PEAK DAYS.*00003200
003300*   01/06/99  MLH  0180  Y2K -- WS-NOW-TIMESTAMP REBUILT AS A    *00003300
003400*                        FULL 4-DIGIT-CENTURY 14-BYTE FIELD;     *00003400
003500*                        ALL RESERVATION EXPIRY COMPARES NOW USE *00003500
003600*                        IT INSTEAD OF THE OLD 2-DIGIT YEAR WORK *00003600
003700*                        FIELDS.                                 *00003700
003800*   08/30/01  CJW  0203  DELETE-ITEM NOW RELEASES THE BACKING    *00003800
003900*                        RESERVATION BEFORE THE CART-ITEM ENTRY  *00003900
004000*                        IS REMOVED FROM THE TABLE.              *00004000
004100*   04/15/04  CJW  0228  SWAP-AND-POP USED TO REMOVE A CART-ITEM *00004100
004200*                        OR RESERVATION ENTRY -- AVOIDS SHIFTING *00004200
004300*                        THE WHOLE TABLE DOWN ON A DELETE.       *00004300
004400*   10/02/07  PQS  0251  CATEGORY TREE REPORT WIDENED TO THREE   *00004400
004500*                        LEVELS (ROOT / CHILD / GRANDCHILD).     *00004500
004600*   03/11/09  PQS  0264  ADD-ITEM NOW LOOKS UP THE CART FIRST AND*00004600
004700*                        PASSES THE CART'S OWN USER ID INTO THE  *00004700
004800*                        PRICE QUOTE -- TIER/PROMO RULES WITH A  *00004800
004900*                        PER-USER LIMIT WERE BEING REJECTED ON   *00004900
005000*                        EVERY ADD BECAUSE USER ID WAS HARDWIRED *00005000
005100*                        TO ZERO.  USAGE-COUNTER BUMP ALSO MOVED *00005100
005200*                        OUT OF ECPRCENG AND INTO CHECKOUT -- A  *00005200
005300*                        QUOTE OR AN ADD IS NOT A REDEMPTION.    *00005300
005400*   07/22/10  PQS  0279  CHECKOUT VALIDATION TIGHTENED -- CART   *00005400
005500*                        MUST EXIST, THE RESERVATION'S CART ITEM *00005500
005600*                        MUST BELONG TO THE CART ON THE TRAN, AND*00005600
005700*                        STOCK MUST COVER THE RESERVATION BEFORE *00005700
005800*                        ANY TABLE IS TOUCHED.                   *00005800
005900*   11/04/11  PQS  0286  UPDATE-QUANTITY NOW REJECTS A ZERO OR   *00005900
006000*                        NEGATIVE NEW QUANTITY, CHECKS AVAILABLE-*00006000
006100*                        TO-PROMISE ON AN INCREASE, AND RELEASES *00006100
006200*                        A RESERVATION DRIVEN DOWN TO ZERO.      *00006200
006300*   02/09/12  PQS  0291  EXPIRY SWEEP WAS RELEASING A RESERVATION*00006300
006400*                        THE SAME TICK IT EXPIRES -- CHANGED THE *00006400
006500*                        TEST TO STRICTLY-BEFORE-NOW.  SWEEP ALSO*00006500
006600*                        NOW ACCUMULATES TOTAL QUANTITY RETURNED *00006600
006700*                        TO STOCK FOR THE END-OF-RUN TOTALS PAGE.*00006700
006800*   07/02/12  PQS  0298  CONTROL TOTALS PAGE HAD NO LINE FOR     *00006800
006900*                        ORDERS WRITTEN OR TOTAL ORDER VALUE --  *00006900
007000*                        WS-CHECKOUT-TOTAL WAS DISCARDED EVERY   *00007000
007100*                        CHECKOUT, NOT JUST LEFT UNPRINTED.      *00007100
007200*                        ADDED A RUN COUNTER AND A RUN TOTAL,    *00007200
007300*                        AND TWO NEW LINES ON THE TOTALS REPORT. *00007300
007400******************************************************************00007400
007500 PROGRAM-ID.  ECPRC01.                                            00007500
007600 AUTHOR.  R. KESSLER.                                             00007600
007700 INSTALLATION.  DATA PROCESSING CENTER.                           00007700
007800 DATE-WRITTEN.  03/14/89.                                         00007800
007900 DATE-COMPILED.  04/15/04.                                        00007900
008000 SECURITY.  NON-CONFIDENTIAL.                                     00008000
008100                                                                  00008100
008200 ENVIRONMENT DIVISION.                                            00008200
008300 CONFIGURATION SECTION.                                           00008300
008400 SOURCE-COMPUTER.  IBM-390.                                       00008400
008500 OBJECT-COMPUTER.  IBM-390.                                       00008500
008600 SPECIAL-NAMES.                                                   00008600
008700     C01 IS TOP-OF-FORM.                                          00008700
008800                                                                  00008800
008900 INPUT-OUTPUT SECTION.                                            00008900
009000 FILE-CONTROL.                                                    00009000
009100                                                                  00009100
009200     SELECT PRODUCT-FILE      ASSIGN TO PRODFILE                  00009200
009300            ACCESS IS SEQUENTIAL                                  00009300
009400            FILE STATUS  IS  WS-PRF-STATUS.                       00009400
009500                                                                  00009500
009600     SELECT VARIANT-FILE      ASSIGN TO VARFILE                   00009600
009700            ACCESS IS SEQUENTIAL                                  00009700
009800            FILE STATUS  IS  WS-VRF-STATUS.                       00009800
009900                                                                  00009900
010000     SELECT VARIANT-FILE-OUT  ASSIGN TO VAROUT                    00010000
010100            ACCESS IS SEQUENTIAL                                  00010100
010200            FILE STATUS  IS  WS-VRO-STATUS.                       00010200
010300                                                                  00010300
010400     SELECT RULE-FILE         ASSIGN TO RULEFILE                  00010400
010500            ACCESS IS SEQUENTIAL                                  00010500
010600            FILE STATUS  IS  WS-RLF-STATUS.                       00010600
010700                                                                  00010700
010800     SELECT USAGE-FILE        ASSIGN TO USGFILE                   00010800
010900            ACCESS IS SEQUENTIAL                                  00010900
011000            FILE STATUS  IS  WS-USF-STATUS.                       00011000
011100                                                                  00011100
011200     SELECT USAGE-FILE-OUT    ASSIGN TO USGOUT                    00011200
011300            ACCESS IS SEQUENTIAL                                  00011300
011400            FILE STATUS  IS  WS-USO-STATUS.                       00011400
011500                                                                  00011500
011600     SELECT CART-FILE         ASSIGN TO CARTFILE                  00011600
011700            ACCESS IS SEQUENTIAL                                  00011700
011800            FILE STATUS  IS  WS-CRF-STATUS.                       00011800
011900                                                                  00011900
012000     SELECT CART-FILE-OUT     ASSIGN TO CARTOUT                   00012000
012100            ACCESS IS SEQUENTIAL                                  00012100
012200            FILE STATUS  IS  WS-CRO-STATUS.                       00012200
012300                                                                  00012300
012400     SELECT CART-ITEM-FILE    ASSIGN TO CIFILE                    00012400
012500            ACCESS IS SEQUENTIAL                                  00012500
012600            FILE STATUS  IS  WS-CIF-STATUS.                       00012600
012700                                                                  00012700
012800     SELECT CART-ITEM-FILE-OUT ASSIGN TO CIFOUT                   00012800
012900            ACCESS IS SEQUENTIAL                                  00012900
013000            FILE STATUS  IS  WS-CIO-STATUS.                       00013000
013100                                                                  00013100
013200     SELECT RESV-FILE         ASSIGN TO RSVFILE                   00013200
013300            ACCESS IS SEQUENTIAL                                  00013300
013400            FILE STATUS  IS  WS-RVF-STATUS.                       00013400
013500                                                                  00013500
013600     SELECT RESV-FILE-OUT     ASSIGN TO RSVOUT                    00013600
013700            ACCESS IS SEQUENTIAL                                  00013700
013800            FILE STATUS  IS  WS-RVO-STATUS.                       00013800
013900                                                                  00013900
014000     SELECT CATEGORY-FILE     ASSIGN TO CATFILE                   00014000
014100            ACCESS IS SEQUENTIAL                                  00014100
014200            FILE STATUS  IS  WS-CTF-STATUS.                       00014200
014300                                                                  00014300
014400     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  00014400
014500            ACCESS IS SEQUENTIAL                                  00014500
014600            FILE STATUS  IS  WS-TRF-STATUS.                       00014600
014700                                                                  00014700
014800     SELECT ORDER-FILE        ASSIGN TO ORDFILE                   00014800
014900            ACCESS IS SEQUENTIAL                                  00014900
015000            FILE STATUS  IS  WS-ORF-STATUS.                       00015000
015100                                                                  00015100
015200     SELECT REPORT-FILE       ASSIGN TO PRICERPT                  00015200
015300            FILE STATUS  IS  WS-RPT-STATUS.                       00015300
015400                                                                  00015400
015500******************************************************************00015500
015600 DATA DIVISION.                                                   00015600
015700 FILE SECTION.                                                    00015700
015800                                                                  00015800
015900 FD  PRODUCT-FILE                                                 00015900
016000     RECORDING MODE IS F                                          00016000
016100     BLOCK CONTAINS 0 RECORDS.                                    00016100
016200 01  PRF-REC.                                                     00016200
016300     COPY PRODCPY REPLACING ==:TAG:== BY ==PRF==.                 00016300
016400    05  FILLER                  PIC X(04).                        00016400
016500                                                                  00016500
016600 FD  VARIANT-FILE                                                 00016600
016700     RECORDING MODE IS F                                          00016700
016800     BLOCK CONTAINS 0 RECORDS.                                    00016800
016900 01  VRF-REC.                                                     00016900
017000     COPY VARCPY REPLACING ==:TAG:== BY ==VRF==.                  00017000
017100    05  FILLER                  PIC X(04).                        00017100
017200                                                                  00017200
017300 FD  VARIANT-FILE-OUT                                             00017300
017400     RECORDING MODE IS F                                          00017400
017500     BLOCK CONTAINS 0 RECORDS.                                    00017500
017600 01  VRO-REC.                                                     00017600
017700     COPY VARCPY REPLACING ==:TAG:== BY ==VRO==.                  00017700
017800                                                                  00017800
017900 FD  RULE-FILE                                                    00017900
018000     RECORDING MODE IS F                                          00018000
018100     BLOCK CONTAINS 0 RECORDS.                                    00018100
018200 01  RLF-REC.                                                     00018200
018300     COPY RULECPY REPLACING ==:TAG:== BY ==RLF==.                 00018300
018400    05  FILLER                  PIC X(04).                        00018400
018500                                                                  00018500
018600 FD  USAGE-FILE                                                   00018600
018700     RECORDING MODE IS F                                          00018700
018800     BLOCK CONTAINS 0 RECORDS.                                    00018800
018900 01  USF-REC.                                                     00018900
019000     COPY USGCPY REPLACING ==:TAG:== BY ==USF==.                  00019000
019100    05  FILLER                  PIC X(04).                        00019100
019200                                                                  00019200
019300 FD  USAGE-FILE-OUT                                               00019300
019400     RECORDING MODE IS F                                          00019400
019500     BLOCK CONTAINS 0 RECORDS.                                    00019500
019600 01  USO-REC.                                                     00019600
019700     COPY USGCPY REPLACING ==:TAG:== BY ==USO==.                  00019700
019800                                                                  00019800
019900 FD  CART-FILE                                                    00019900
020000     RECORDING MODE IS F                                          00020000
020100     BLOCK CONTAINS 0 RECORDS.                                    00020100
020200 01  CRF-REC.                                                     00020200
020300     COPY CARTCPY REPLACING ==:TAG:== BY ==CRF==.                 00020300
020400    05  FILLER                  PIC X(04).                        00020400
020500                                                                  00020500
020600 FD  CART-FILE-OUT                                                00020600
020700     RECORDING MODE IS F                                          00020700
020800     BLOCK CONTAINS 0 RECORDS.                                    00020800
020900 01  CRO-REC.                                                     00020900
021000     COPY CARTCPY REPLACING ==:TAG:== BY ==CRO==.                 00021000
021100                                                                  00021100
021200 FD  CART-ITEM-FILE                                               00021200
021300     RECORDING MODE IS F                                          00021300
021400     BLOCK CONTAINS 0 RECORDS.                                    00021400
021500 01  CIF-REC.                                                     00021500
021600     COPY CICPY REPLACING ==:TAG:== BY ==CIF==.                   00021600
021700    05  FILLER                  PIC X(04).                        00021700
021800                                                                  00021800
021900 FD  CART-ITEM-FILE-OUT                                           00021900
022000     RECORDING MODE IS F                                          00022000
022100     BLOCK CONTAINS 0 RECORDS.                                    00022100
022200 01  CIO-REC.                                                     00022200
022300     COPY CICPY REPLACING ==:TAG:== BY ==CIO==.                   00022300
022400                                                                  00022400
022500 FD  RESV-FILE                                                    00022500
022600     RECORDING MODE IS F                                          00022600
022700     BLOCK CONTAINS 0 RECORDS.                                    00022700
022800 01  RVF-REC.                                                     00022800
022900     COPY RSVCPY REPLACING ==:TAG:== BY ==RVF==.                  00022900
023000    05  FILLER                  PIC X(04).                        00023000
023100                                                                  00023100
023200 FD  RESV-FILE-OUT                                                00023200
023300     RECORDING MODE IS F                                          00023300
023400     BLOCK CONTAINS 0 RECORDS.                                    00023400
023500 01  RVO-REC.                                                     00023500
023600     COPY RSVCPY REPLACING ==:TAG:== BY ==RVO==.                  00023600
023700                                                                  00023700
023800 FD  CATEGORY-FILE                                                00023800
023900     RECORDING MODE IS F                                          00023900
024000     BLOCK CONTAINS 0 RECORDS.                                    00024000
024100 01  CTF-REC.                                                     00024100
024200     COPY CATCPY REPLACING ==:TAG:== BY ==CTF==.                  00024200
024300    05  FILLER                  PIC X(04).                        00024300
024400                                                                  00024400
024500 FD  TRANSACTION-FILE                                             00024500
024600     RECORDING MODE IS F                                          00024600
024700     BLOCK CONTAINS 0 RECORDS.                                    00024700
024800 01  TRAN-RECORD.                                                 00024800
024900     COPY TRANCPY.                                                00024900
025000                                                                  00025000
025100 FD  ORDER-FILE                                                   00025100
025200     RECORDING MODE IS F                                          00025200
025300     BLOCK CONTAINS 0 RECORDS.                                    00025300
025400 01  ORF-REC.                                                     00025400
025500     COPY ORDCPY REPLACING ==:TAG:== BY ==ORF==.                  00025500
025600                                                                  00025600
025700 FD  REPORT-FILE                                                  00025700
025800     RECORDING MODE IS F.                                         00025800
025900 01  REPORT-RECORD              PIC X(132).                       00025900
026000                                                                  00026000
026100******************************************************************00026100
026200 WORKING-STORAGE SECTION.                                         00026200
026300******************************************************************00026300
026400*                                                                 00026400
026500 01  SYSTEM-DATE-AND-TIME.                                        00026500
026600     05  CURRENT-DATE-4.                                          00026600
026700         10  CURRENT-CENTURY-YEAR  PIC 9(4).                      00026700
026800         10  CURRENT-MONTH         PIC 9(2).                      00026800
026900         10  CURRENT-DAY           PIC 9(2).                      00026900
027000     05  CURRENT-TIME.                                            00027000
027100         10  CURRENT-HOUR          PIC 9(2).                      00027100
027200         10  CURRENT-MINUTE        PIC 9(2).                      00027200
027300         10  CURRENT-SECOND        PIC 9(2).                      00027300
027400         10  CURRENT-HNDSEC        PIC 9(2).                      00027400
027500     05  FILLER                  PIC X(02).                       00027500
027600*                                                                 00027600
027700 01  WS-NOW-TIMESTAMP            PIC 9(14)    VALUE 0.            00027700
027800 01  WS-NOW-TIMESTAMP-X REDEFINES WS-NOW-TIMESTAMP.               00027800
027900     05  WS-NOW-DATE-PART        PIC 9(08).                       00027900
028000     05  WS-NOW-TIME-PART        PIC 9(06).                       00028000
028100*                                                                 00028100
028200 01  WS-EXPIRY-TIMESTAMP         PIC 9(14)    VALUE 0.            00028200
028300 01  WS-EXPIRY-TIMESTAMP-N REDEFINES WS-EXPIRY-TIMESTAMP          00028300
028400                                 PIC S9(13) COMP-3.               00028400
028500*                                                                 00028500
028600 01  WS-FILE-STATUS-CODES.                                        00028600
028700     05  WS-PRF-STATUS           PIC X(2) VALUE SPACES.           00028700
028800     05  WS-VRF-STATUS           PIC X(2) VALUE SPACES.           00028800
028900     05  WS-VRO-STATUS           PIC X(2) VALUE SPACES.           00028900
029000     05  WS-RLF-STATUS           PIC X(2) VALUE SPACES.           00029000
029100     05  WS-USF-STATUS           PIC X(2) VALUE SPACES.           00029100
029200     05  WS-USO-STATUS           PIC X(2) VALUE SPACES.           00029200
029300     05  WS-CRF-STATUS           PIC X(2) VALUE SPACES.           00029300
029400     05  WS-CRO-STATUS           PIC X(2) VALUE SPACES.           00029400
029500     05  WS-CIF-STATUS           PIC X(2) VALUE SPACES.           00029500
029600     05  WS-CIO-STATUS           PIC X(2) VALUE SPACES.           00029600
029700     05  WS-RVF-STATUS           PIC X(2) VALUE SPACES.           00029700
029800     05  WS-RVO-STATUS           PIC X(2) VALUE SPACES.           00029800
029900     05  WS-CTF-STATUS           PIC X(2) VALUE SPACES.           00029900
030000     05  WS-TRF-STATUS           PIC X(2) VALUE SPACES.           00030000
030100     05  WS-ORF-STATUS           PIC X(2) VALUE SPACES.           00030100
030200     05  WS-RPT-STATUS           PIC X(2) VALUE SPACES.           00030200
030300     05  FILLER                  PIC X(02).                       00030300
030400*                                                                 00030400
030500 01  WS-SWITCHES.                                                 00030500
030600     05  WS-TRAN-EOF             PIC X    VALUE 'N'.              00030600
030700     05  WS-LOAD-EOF-SW          PIC X    VALUE 'N'.              00030700
030800         88  WS-LOAD-EOF         VALUE 'Y'.                       00030800
030900     05  WS-FOUND-SW             PIC X    VALUE 'N'.              00030900
031000         88  WS-FOUND            VALUE 'Y'.                       00031000
031100     05  WS-CHECKOUT-OK-SW       PIC X    VALUE 'Y'.              00031100
031200         88  WS-CHECKOUT-OK      VALUE 'Y'.                       00031200
031300     05  FILLER                  PIC X(04).                       00031300
031400*                                                                 00031400
031500 01  WS-SUBSCRIPTS.                                               00031500
031600     05  WS-PX                   PIC 9(05) COMP VALUE 0.          00031600
031700     05  WS-VX                   PIC 9(05) COMP VALUE 0.          00031700
031800     05  WS-RX                   PIC 9(05) COMP VALUE 0.          00031800
031900     05  WS-UX                   PIC 9(05) COMP VALUE 0.          00031900
032000     05  WS-CX                   PIC 9(05) COMP VALUE 0.          00032000
032100     05  WS-IX                   PIC 9(05) COMP VALUE 0.          00032100
032200     05  WS-SX                   PIC 9(05) COMP VALUE 0.          00032200
032300     05  WS-KX                   PIC 9(05) COMP VALUE 0.          00032300
032400     05  WS-ROOT-X               PIC 9(05) COMP VALUE 0.          00032400
032500     05  WS-CHILD-X              PIC 9(05) COMP VALUE 0.          00032500
032600     05  WS-GRAND-X              PIC 9(05) COMP VALUE 0.          00032600
032700     05  WS-SAVE-RX              PIC 9(05) COMP VALUE 0.          00032700
032800     05  FILLER                  PIC X(04).                       00032800
032900*                                                                 00032900
033000 01  WS-WORK-FIELDS.                                              00033000
033100     05  WS-ATP-QTY              PIC S9(07) COMP VALUE 0.         00033100
033200     05  WS-QTY-DIFF             PIC S9(07) COMP VALUE 0.         00033200
033300     05  WS-CHECKOUT-TOTAL       PIC S9(09)V99 COMP-3 VALUE 0.    00033300
033400     05  WS-CI-VARIANT-ID        PIC 9(09)  VALUE 0.              00033400
033500     05  WS-PRODUCT-ID-OF-VAR    PIC 9(09)  VALUE 0.              00033500
033600     05  WS-NEXT-CI-ID           PIC 9(09)  COMP VALUE 0.         00033600
033700     05  WS-NEXT-RSV-ID          PIC 9(09)  COMP VALUE 0.         00033700
033800     05  WS-NEXT-ORD-ID          PIC 9(09)  COMP VALUE 1.         00033800
033900     05  WS-CART-USER-OF-ADD     PIC 9(09)  VALUE 0.              00033900
034000     05  WS-CHECKOUT-USER-ID     PIC 9(09)  VALUE 0.              00034000
034100     05  WS-ABEND-TEST           PIC X(02)  VALUE SPACES.         00034100
034200     05  FILLER                  PIC X(02).                       00034200
034300*                                                                 00034300
034400* DIAGNOSTIC NUMERIC VIEW OF WS-ABEND-TEST -- DEBUGGING LAB HOOK, 00034400
034500* LEFT IN PLACE SINCE SAM3ABND DAYS FOR FAULT-ANALYSIS RUNS.      00034500
034600 01  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC S9(3) COMP-3.    00034600
034700*                                                                 00034700
034800 01  REPORT-TOTALS.                                               00034800
034900     05  NUM-PRICE-REQUESTS      PIC S9(9) COMP-3 VALUE 0.        00034900
035000     05  NUM-ADD-REQUESTS        PIC S9(9) COMP-3 VALUE 0.        00035000
035100     05  NUM-ADD-PROCESSED       PIC S9(9) COMP-3 VALUE 0.        00035100
035200     05  NUM-UPD-REQUESTS        PIC S9(9) COMP-3 VALUE 0.        00035200
035300     05  NUM-UPD-PROCESSED       PIC S9(9) COMP-3 VALUE 0.        00035300
035400     05  NUM-DEL-REQUESTS        PIC S9(9) COMP-3 VALUE 0.        00035400
035500     05  NUM-DEL-PROCESSED       PIC S9(9) COMP-3 VALUE 0.        00035500
035600     05  NUM-CHK-REQUESTS        PIC S9(9) COMP-3 VALUE 0.        00035600
035700     05  NUM-CHK-PROCESSED       PIC S9(9) COMP-3 VALUE 0.        00035700
035800     05  NUM-EXP-RELEASED        PIC S9(9) COMP-3 VALUE 0.        00035800
035900     05  NUM-EXP-ERRORS          PIC S9(9) COMP-3 VALUE 0.        00035900
036000     05  NUM-EXP-QTY-RETURNED    PIC S9(9) COMP-3 VALUE 0.        00036000
036100     05  NUM-TRAN-ERRORS         PIC S9(9) COMP-3 VALUE 0.        00036100
036200     05  NUM-ORD-WRITTEN         PIC S9(9) COMP-3 VALUE 0.        00036200
036300     05  NUM-ORD-TOTAL-VALUE     PIC S9(09)V99 COMP-3 VALUE 0.    00036300
036400     05  FILLER                  PIC X(04).                       00036400
036500*                                                                 00036500
036600******************************************************************00036600
036700* PRODUCT TABLE -- LOADED FROM PRODUCT-FILE, NEVER REWRITTEN.    *00036700
036800******************************************************************00036800
036900 01  WS-PRODUCT-AREA.                                             00036900
037000     05  WS-PRODUCT-COUNT        PIC 9(05) COMP VALUE 0.          00037000
037100     05  WS-PRODUCT-TABLE OCCURS 500 TIMES INDEXED BY PRD-X.      00037100
037200         COPY PRODCPY REPLACING ==:TAG:== BY ==PRD==.             00037200
037300*                                                                 00037300
037400******************************************************************00037400
037500* VARIANT TABLE -- STOCK-QTY AND RESERVED-QTY MUTATE DURING THE  *00037500
037600* RUN, SO THIS TABLE IS REWRITTEN TO VARIANT-FILE-OUT AT END.    *00037600
037700******************************************************************00037700
037800 01  WS-VARIANT-AREA.                                             00037800
037900     05  WS-VARIANT-COUNT        PIC 9(05) COMP VALUE 0.          00037900
038000     05  WS-VARIANT-TABLE OCCURS 1000 TIMES INDEXED BY VAR-X.     00038000
038100         COPY VARCPY REPLACING ==:TAG:== BY ==VAR==.              00038100
038200*                                                                 00038200
038300 01  WS-RULE-AREA.                                                00038300
038400     05  WS-RULE-COUNT           PIC 9(05) COMP VALUE 0.          00038400
038500     05  WS-RULE-TABLE OCCURS 200 TIMES INDEXED BY RUL-X.         00038500
038600         COPY RULECPY REPLACING ==:TAG:== BY ==RUL==.             00038600
038700*                                                                 00038700
038800 01  WS-USAGE-AREA.                                               00038800
038900     05  WS-USAGE-COUNT          PIC 9(05) COMP VALUE 0.          00038900
039000     05  WS-USAGE-TABLE OCCURS 2000 TIMES INDEXED BY USG-X.       00039000
039100         COPY USGCPY REPLACING ==:TAG:== BY ==USG==.              00039100
039200*                                                                 00039200
039300 01  WS-CART-AREA.                                                00039300
039400     05  WS-CART-COUNT           PIC 9(05) COMP VALUE 0.          00039400
039500     05  WS-CART-TABLE OCCURS 500 TIMES INDEXED BY CRT-X.         00039500
039600         COPY CARTCPY REPLACING ==:TAG:== BY ==CRT==.             00039600
039700*                                                                 00039700
039800 01  WS-CART-ITEM-AREA.                                           00039800
039900     05  WS-CART-ITEM-COUNT      PIC 9(05) COMP VALUE 0.          00039900
040000     05  WS-CART-ITEM-TABLE OCCURS 2000 TIMES INDEXED BY CIT-X.   00040000
040100         COPY CICPY REPLACING ==:TAG:== BY ==CIT==.               00040100
040200*                                                                 00040200
040300 01  WS-RESV-AREA.                                                00040300
040400     05  WS-RESV-COUNT           PIC 9(05) COMP VALUE 0.          00040400
040500     05  WS-RESV-TABLE OCCURS 2000 TIMES INDEXED BY RSV-X.        00040500
040600         COPY RSVCPY REPLACING ==:TAG:== BY ==RSV==.              00040600
040700*                                                                 00040700
040800 01  WS-CATEGORY-AREA.                                            00040800
040900     05  WS-CATEGORY-COUNT       PIC 9(05) COMP VALUE 0.          00040900
041000     05  WS-CATEGORY-TABLE OCCURS 300 TIMES INDEXED BY CAT-X.     00041000
041100         COPY CATCPY REPLACING ==:TAG:== BY ==CAT==.              00041100
041200*                                                                 00041200
041300******************************************************************00041300
041400* PRICING ENGINE LINKAGE COPY -- SAME LAYOUT ECPRCENG RECEIVES.  *00041400
041500******************************************************************00041500
041600 01  PE-LINKAGE.                                                  00041600
041700     COPY PELKCPY.                                                00041700
041800*                                                                 00041800
041900*        *******************                                      00041900
042000*            report lines                                         00042000
042100*        *******************                                      00042100
042200 01  RPT-HEADER1.                                                 00042200
042300     05  FILLER                  PIC X(34)                        00042300
042400              VALUE 'PRICING / CART BATCH CONTROL RPT '.          00042400
042500     05  FILLER                  PIC X(06) VALUE 'DATE: '.        00042500
042600     05  RPT-MM                  PIC 99.                          00042600
042700     05  FILLER                  PIC X VALUE '/'.                 00042700
042800     05  RPT-DD                  PIC 99.                          00042800
042900     05  FILLER                  PIC X VALUE '/'.                 00042900
043000     05  RPT-YY                  PIC 9(4).                        00043000
043100     05  FILLER                  PIC X(06) VALUE '  TIME'.        00043100
043200     05  FILLER                  PIC X(02) VALUE ': '.            00043200
043300     05  RPT-HH                  PIC 99.                          00043300
043400     05  FILLER                  PIC X VALUE ':'.                 00043400
043500     05  RPT-MIN                 PIC 99.                          00043500
043600     05  FILLER                  PIC X(57) VALUE SPACES.          00043600
043700 01  RPT-TRAN-DETAIL1.                                            00043700
043800     05  RPT-TRAN-MSG1           PIC X(14) VALUE SPACES.          00043800
043900     05  RPT-TRAN-CODE           PIC X(05) VALUE SPACES.          00043900
044000     05  FILLER                  PIC X(02) VALUE SPACES.          00044000
044100     05  RPT-TRAN-NARRATIVE      PIC X(90) VALUE SPACES.          00044100
044200     05  FILLER                  PIC X(21) VALUE SPACES.          00044200
044300 01  RPT-CAT-ROOT.                                                00044300
044400     05  FILLER                  PIC X(02) VALUE SPACES.          00044400
044500     05  RPT-CAT-NAME            PIC X(30) VALUE SPACES.          00044500
044600     05  FILLER                  PIC X(100) VALUE SPACES.         00044600
044700 01  RPT-CAT-CHILD.                                               00044700
044800     05  FILLER                  PIC X(06) VALUE SPACES.          00044800
044900     05  RPT-CAT-CNAME           PIC X(30) VALUE SPACES.          00044900
045000     05  FILLER                  PIC X(96) VALUE SPACES.          00045000
045100 01  RPT-CAT-GRAND.                                               00045100
045200     05  FILLER                  PIC X(10) VALUE SPACES.          00045200
045300     05  RPT-CAT-GNAME           PIC X(30) VALUE SPACES.          00045300
045400     05  FILLER                  PIC X(92) VALUE SPACES.          00045400
045500 01  RPT-STATS-HDR1.                                              00045500
045600     05  FILLER PIC X(27) VALUE 'TRANSACTION CONTROL TOTALS'.     00045600
045700     05  FILLER PIC X(105) VALUE SPACES.                          00045700
045800 01  RPT-STATS-HDR2.                                              00045800
045900     05  FILLER PIC X(15) VALUE 'TYPE          '.                 00045900
046000     05  FILLER PIC X(13) VALUE '    REQUESTED'.                  00046000
046100     05  FILLER PIC X(13) VALUE '    PROCESSED'.                  00046100
046200     05  FILLER PIC X(91) VALUE SPACES.                           00046200
046300 01  RPT-STATS-DETAIL.                                            00046300
046400     05  RPT-TRAN                PIC X(15).                       00046400
046500     05  RPT-NUM-REQ             PIC ZZZ,ZZZ,ZZ9.                 00046500
046600     05  FILLER                  PIC X(03) VALUE SPACES.          00046600
046700     05  RPT-NUM-PROC            PIC ZZZ,ZZZ,ZZ9.                 00046700
046800     05  FILLER                  PIC X(03) VALUE SPACES.          00046800
046900     05  RPT-NUM-VALUE           PIC ZZZ,ZZZ,ZZ9.99.              00046900
047000     05  FILLER                  PIC X(74) VALUE SPACES.          00047000
047100*                                                                 00047100
047200******************************************************************00047200
047300 PROCEDURE DIVISION.                                              00047300
047400******************************************************************00047400
047500*                                                                 00047500
047600 000-MAIN.                                                        00047600
047700     PERFORM 010-INIT-RTN       THRU 010-EXIT.                    00047700
047800     PERFORM 050-OPEN-FILES     THRU 050-EXIT.                    00047800
047900     PERFORM 060-LOAD-TABLES    THRU 060-EXIT.                    00047900
048000     PERFORM 070-INIT-REPORT    THRU 070-EXIT.                    00048000
048100                                                                  00048100
048200     PERFORM 080-READ-TRAN      THRU 080-EXIT.                    00048200
048300     PERFORM 090-PROCESS-TRAN   THRU 090-EXIT                     00048300
048400         UNTIL WS-TRAN-EOF = 'Y'.                                 00048400
048500                                                                  00048500
048600     PERFORM 600-CATEGORY-TREE-RTN THRU 600-EXIT.                 00048600
048700     PERFORM 800-REWRITE-FILES THRU 800-EXIT.                     00048700
048800     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00048800
048900     PERFORM 900-CLOSE-FILES   THRU 900-EXIT.                     00048900
049000                                                                  00049000
049100     GOBACK.                                                      00049100
049200*                                                                 00049200
049300 010-INIT-RTN.                                                    00049300
049400     ACCEPT CURRENT-DATE-4 FROM DATE YYYYMMDD.                    00049400
049500     ACCEPT CURRENT-TIME   FROM TIME.                             00049500
049600     MOVE CURRENT-DATE-4   TO WS-NOW-DATE-PART.                   00049600
049700     MOVE CURRENT-HOUR     TO WS-NOW-TIME-PART (1:2).             00049700
049800     MOVE CURRENT-MINUTE   TO WS-NOW-TIME-PART (3:2).             00049800
049900     MOVE CURRENT-SECOND   TO WS-NOW-TIME-PART (5:2).             00049900
050000 010-EXIT.                                                        00050000
050100     EXIT.                                                        00050100
050200*                                                                 00050200
050300 050-OPEN-FILES.                                                  00050300
050400     OPEN INPUT  PRODUCT-FILE VARIANT-FILE RULE-FILE              00050400
050500                 USAGE-FILE CART-FILE CART-ITEM-FILE              00050500
050600                 RESV-FILE CATEGORY-FILE TRANSACTION-FILE.        00050600
050700     OPEN OUTPUT VARIANT-FILE-OUT USAGE-FILE-OUT CART-FILE-OUT    00050700
050800                 CART-ITEM-FILE-OUT RESV-FILE-OUT ORDER-FILE      00050800
050900                 REPORT-FILE.                                     00050900
051000 050-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300******************************************************************00051300
051400* 060-LOAD-TABLES -- ONE READ-TO-EOF LOOP PER MASTER FILE.       *00051400
051500******************************************************************00051500
051600 060-LOAD-TABLES.                                                 00051600
051700     PERFORM 061-LOAD-PRODUCTS      THRU 061-EXIT.                00051700
051800     PERFORM 062-LOAD-VARIANTS      THRU 062-EXIT.                00051800
051900     PERFORM 063-LOAD-RULES         THRU 063-EXIT.                00051900
052000     PERFORM 064-LOAD-USAGE         THRU 064-EXIT.                00052000
052100     PERFORM 065-LOAD-CARTS         THRU 065-EXIT.                00052100
052200     PERFORM 066-LOAD-CART-ITEMS    THRU 066-EXIT.                00052200
052300     PERFORM 067-LOAD-RESV          THRU 067-EXIT.                00052300
052400     PERFORM 068-LOAD-CATEGORIES    THRU 068-EXIT.                00052400
052500 060-EXIT.                                                        00052500
052600     EXIT.                                                        00052600
052700*                                                                 00052700
052800 061-LOAD-PRODUCTS.                                               00052800
052900     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00052900
053000     PERFORM 061-RDR-ONE-PRODUCT THRU 061-RDR-EXIT                00053000
053100         UNTIL WS-LOAD-EOF.                                       00053100
053200 061-EXIT.                                                        00053200
053300     EXIT.                                                        00053300
053400*                                                                 00053400
053500 061-RDR-ONE-PRODUCT.                                             00053500
053600     SET PRD-X TO WS-PRODUCT-COUNT.                               00053600
053700     SET PRD-X UP BY 1.                                           00053700
053800     READ PRODUCT-FILE INTO WS-PRODUCT-TABLE (PRD-X)              00053800
053900         AT END SET WS-LOAD-EOF TO TRUE                           00053900
054000     NOT AT END                                                   00054000
054100         ADD 1 TO WS-PRODUCT-COUNT                                00054100
054200     END-READ.                                                    00054200
054300 061-RDR-EXIT.                                                    00054300
054400     EXIT.                                                        00054400
054500*                                                                 00054500
054600 062-LOAD-VARIANTS.                                               00054600
054700     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00054700
054800     PERFORM 062-RDR-ONE-VARIANT THRU 062-RDR-EXIT                00054800
054900         UNTIL WS-LOAD-EOF.                                       00054900
055000 062-EXIT.                                                        00055000
055100     EXIT.                                                        00055100
055200*                                                                 00055200
055300 062-RDR-ONE-VARIANT.                                             00055300
055400     SET VAR-X TO WS-VARIANT-COUNT.                               00055400
055500     SET VAR-X UP BY 1.                                           00055500
055600     READ VARIANT-FILE INTO WS-VARIANT-TABLE (VAR-X)              00055600
055700         AT END SET WS-LOAD-EOF TO TRUE                           00055700
055800     NOT AT END                                                   00055800
055900         ADD 1 TO WS-VARIANT-COUNT                                00055900
056000     END-READ.                                                    00056000
056100 062-RDR-EXIT.                                                    00056100
056200     EXIT.                                                        00056200
056300*                                                                 00056300
056400 063-LOAD-RULES.                                                  00056400
056500     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00056500
056600     PERFORM 063-RDR-ONE-RULE THRU 063-RDR-EXIT                   00056600
056700         UNTIL WS-LOAD-EOF.                                       00056700
056800 063-EXIT.                                                        00056800
056900     EXIT.                                                        00056900
057000*                                                                 00057000
057100 063-RDR-ONE-RULE.                                                00057100
057200     SET RUL-X TO WS-RULE-COUNT.                                  00057200
057300     SET RUL-X UP BY 1.                                           00057300
057400     READ RULE-FILE INTO WS-RULE-TABLE (RUL-X)                    00057400
057500         AT END SET WS-LOAD-EOF TO TRUE                           00057500
057600     NOT AT END                                                   00057600
057700         ADD 1 TO WS-RULE-COUNT                                   00057700
057800     END-READ.                                                    00057800
057900 063-RDR-EXIT.                                                    00057900
058000     EXIT.                                                        00058000
058100*                                                                 00058100
058200 064-LOAD-USAGE.                                                  00058200
058300     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00058300
058400     PERFORM 064-RDR-ONE-USAGE THRU 064-RDR-EXIT                  00058400
058500         UNTIL WS-LOAD-EOF.                                       00058500
058600 064-EXIT.                                                        00058600
058700     EXIT.                                                        00058700
058800*                                                                 00058800
058900 064-RDR-ONE-USAGE.                                               00058900
059000     SET USG-X TO WS-USAGE-COUNT.                                 00059000
059100     SET USG-X UP BY 1.                                           00059100
059200     READ USAGE-FILE INTO WS-USAGE-TABLE (USG-X)                  00059200
059300         AT END SET WS-LOAD-EOF TO TRUE                           00059300
059400     NOT AT END                                                   00059400
059500         ADD 1 TO WS-USAGE-COUNT                                  00059500
059600     END-READ.                                                    00059600
059700 064-RDR-EXIT.                                                    00059700
059800     EXIT.                                                        00059800
059900*                                                                 00059900
060000 065-LOAD-CARTS.                                                  00060000
060100     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00060100
060200     PERFORM 065-RDR-ONE-CART THRU 065-RDR-EXIT                   00060200
060300         UNTIL WS-LOAD-EOF.                                       00060300
060400 065-EXIT.                                                        00060400
060500     EXIT.                                                        00060500
060600*                                                                 00060600
060700 065-RDR-ONE-CART.                                                00060700
060800     SET CRT-X TO WS-CART-COUNT.                                  00060800
060900     SET CRT-X UP BY 1.                                           00060900
061000     READ CART-FILE INTO WS-CART-TABLE (CRT-X)                    00061000
061100         AT END SET WS-LOAD-EOF TO TRUE                           00061100
061200     NOT AT END                                                   00061200
061300         ADD 1 TO WS-CART-COUNT                                   00061300
061400     END-READ.                                                    00061400
061500 065-RDR-EXIT.                                                    00061500
061600     EXIT.                                                        00061600
061700*                                                                 00061700
061800 066-LOAD-CART-ITEMS.                                             00061800
061900     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00061900
062000     MOVE 0 TO WS-NEXT-CI-ID.                                     00062000
062100     PERFORM 066-RDR-ONE-CART-ITEM THRU 066-RDR-EXIT              00062100
062200         UNTIL WS-LOAD-EOF.                                       00062200
062300     ADD 1 TO WS-NEXT-CI-ID.                                      00062300
062400 066-EXIT.                                                        00062400
062500     EXIT.                                                        00062500
062600*                                                                 00062600
062700 066-RDR-ONE-CART-ITEM.                                           00062700
062800     SET CIT-X TO WS-CART-ITEM-COUNT.                             00062800
062900     SET CIT-X UP BY 1.                                           00062900
063000     READ CART-ITEM-FILE INTO WS-CART-ITEM-TABLE (CIT-X)          00063000
063100         AT END SET WS-LOAD-EOF TO TRUE                           00063100
063200     NOT AT END                                                   00063200
063300         ADD 1 TO WS-CART-ITEM-COUNT                              00063300
063400         IF CIT-ID (CIT-X) > WS-NEXT-CI-ID                        00063400
063500             MOVE CIT-ID (CIT-X) TO WS-NEXT-CI-ID                 00063500
063600         END-IF                                                   00063600
063700     END-READ.                                                    00063700
063800 066-RDR-EXIT.                                                    00063800
063900     EXIT.                                                        00063900
064000*                                                                 00064000
064100 067-LOAD-RESV.                                                   00064100
064200     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00064200
064300     MOVE 0 TO WS-NEXT-RSV-ID.                                    00064300
064400     PERFORM 067-RDR-ONE-RESV THRU 067-RDR-EXIT                   00064400
064500         UNTIL WS-LOAD-EOF.                                       00064500
064600     ADD 1 TO WS-NEXT-RSV-ID.                                     00064600
064700 067-EXIT.                                                        00064700
064800     EXIT.                                                        00064800
064900*                                                                 00064900
065000 067-RDR-ONE-RESV.                                                00065000
065100     SET RSV-X TO WS-RESV-COUNT.                                  00065100
065200     SET RSV-X UP BY 1.                                           00065200
065300     READ RESV-FILE INTO WS-RESV-TABLE (RSV-X)                    00065300
065400         AT END SET WS-LOAD-EOF TO TRUE                           00065400
065500     NOT AT END                                                   00065500
065600         ADD 1 TO WS-RESV-COUNT                                   00065600
065700         IF RSV-ID (RSV-X) > WS-NEXT-RSV-ID                       00065700
065800             MOVE RSV-ID (RSV-X) TO WS-NEXT-RSV-ID                00065800
065900         END-IF                                                   00065900
066000     END-READ.                                                    00066000
066100 067-RDR-EXIT.                                                    00066100
066200     EXIT.                                                        00066200
066300*                                                                 00066300
066400 068-LOAD-CATEGORIES.                                             00066400
066500     MOVE 'N' TO WS-LOAD-EOF-SW.                                  00066500
066600     PERFORM 068-RDR-ONE-CATEGORY THRU 068-RDR-EXIT               00066600
066700         UNTIL WS-LOAD-EOF.                                       00066700
066800 068-EXIT.                                                        00066800
066900     EXIT.                                                        00066900
067000*                                                                 00067000
067100 068-RDR-ONE-CATEGORY.                                            00067100
067200     SET CAT-X TO WS-CATEGORY-COUNT.                              00067200
067300     SET CAT-X UP BY 1.                                           00067300
067400     READ CATEGORY-FILE INTO WS-CATEGORY-TABLE (CAT-X)            00067400
067500         AT END SET WS-LOAD-EOF TO TRUE                           00067500
067600     NOT AT END                                                   00067600
067700         ADD 1 TO WS-CATEGORY-COUNT                               00067700
067800     END-READ.                                                    00067800
067900 068-RDR-EXIT.                                                    00067900
068000     EXIT.                                                        00068000
068100*                                                                 00068100
068200 070-INIT-REPORT.                                                 00068200
068300     MOVE CURRENT-CENTURY-YEAR TO RPT-YY.                         00068300
068400     MOVE CURRENT-MONTH        TO RPT-MM.                         00068400
068500     MOVE CURRENT-DAY          TO RPT-DD.                         00068500
068600     MOVE CURRENT-HOUR         TO RPT-HH.                         00068600
068700     MOVE CURRENT-MINUTE       TO RPT-MIN.                        00068700
068800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00068800
068900 070-EXIT.                                                        00068900
069000     EXIT.                                                        00069000
069100*                                                                 00069100
069200 080-READ-TRAN.                                                   00069200
069300     READ TRANSACTION-FILE                                        00069300
069400         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00069400
069500     EVALUATE WS-TRF-STATUS                                       00069500
069600         WHEN '00'                                                00069600
069700             CONTINUE                                             00069700
069800         WHEN '10'                                                00069800
069900             MOVE 'Y' TO WS-TRAN-EOF                              00069900
070000         WHEN OTHER                                               00070000
070100             ADD 1 TO NUM-TRAN-ERRORS                             00070100
070200             MOVE 'Y' TO WS-TRAN-EOF                              00070200
070300     END-EVALUATE.                                                00070300
070400 080-EXIT.                                                        00070400
070500     EXIT.                                                        00070500
070600*                                                                 00070600
070700******************************************************************00070700
070800* 090-PROCESS-TRAN -- DISPATCH ON TRAN-CODE, THEN READ THE NEXT  *00070800
070900* TRANSACTION.  EACH HANDLER LOGS ITS OWN DETAIL LINE.           *00070900
071000******************************************************************00071000
071100 090-PROCESS-TRAN.                                                00071100
071200     EVALUATE TRUE                                                00071200
071300         WHEN TRAN-IS-PRICE                                       00071300
071400             PERFORM 200-PRICE-TRAN     THRU 200-EXIT             00071400
071500         WHEN TRAN-IS-ADD                                         00071500
071600             PERFORM 400-ADD-ITEM-TRAN  THRU 400-EXIT             00071600
071700         WHEN TRAN-IS-UPD                                         00071700
071800             PERFORM 450-UPD-QTY-TRAN   THRU 450-EXIT             00071800
071900         WHEN TRAN-IS-DEL                                         00071900
072000             PERFORM 470-DEL-ITEM-TRAN  THRU 470-EXIT             00072000
072100         WHEN TRAN-IS-CHK                                         00072100
072200             PERFORM 500-CHECKOUT-TRAN  THRU 500-EXIT             00072200
072300         WHEN TRAN-IS-EXP                                         00072300
072400             PERFORM 550-EXPIRE-TRAN    THRU 550-EXIT             00072400
072500         WHEN OTHER                                               00072500
072600             ADD 1 TO NUM-TRAN-ERRORS                             00072600
072700     END-EVALUATE.                                                00072700
072800     PERFORM 080-READ-TRAN THRU 080-EXIT.                         00072800
072900 090-EXIT.                                                        00072900
073000     EXIT.                                                        00073000
073100*                                                                 00073100
073200******************************************************************00073200
073300* 200-PRICE-TRAN -- STAND-ALONE PRICE QUOTE, NO CART INVOLVED.   *00073300
073400******************************************************************00073400
073500 200-PRICE-TRAN.                                                  00073500
073600     ADD 1 TO NUM-PRICE-REQUESTS.                                 00073600
073700     MOVE TP-PRODUCT-ID  TO PE-REQ-PRODUCT-ID.                    00073700
073800     MOVE TP-VARIANT-ID  TO PE-REQ-VARIANT-ID.                    00073800
073900     MOVE TP-QUANTITY    TO PE-REQ-QUANTITY.                      00073900
074000     MOVE TP-USER-TIER   TO PE-REQ-USER-TIER.                     00074000
074100     MOVE TP-PROMO-CODE  TO PE-REQ-PROMO-CODE.                    00074100
074200     MOVE TP-USER-ID     TO PE-REQ-USER-ID.                       00074200
074300                                                                  00074300
074400     CALL 'ECPRCENG' USING PE-LINKAGE, WS-NOW-TIMESTAMP,          00074400
074500                            WS-PRODUCT-AREA, WS-VARIANT-AREA,     00074500
074600                            WS-RULE-AREA, WS-USAGE-AREA.          00074600
074700                                                                  00074700
074800     MOVE 'PRICE' TO RPT-TRAN-CODE.                               00074800
074900     MOVE 'QUOTE RUN     ' TO RPT-TRAN-MSG1.                      00074900
075000     MOVE SPACES TO RPT-TRAN-NARRATIVE.                           00075000
075100     IF PE-RES-OK                                                 00075100
075200         MOVE 'UNIT PRICE / LINE TOTAL COMPUTED OK'               00075200
075300                              TO RPT-TRAN-NARRATIVE               00075300
075400     ELSE                                                         00075400
075500         ADD 1 TO NUM-TRAN-ERRORS                                 00075500
075600         MOVE 'QUOTE FAILED, STATUS ' TO RPT-TRAN-NARRATIVE       00075600
075700         MOVE PE-RES-STATUS  TO RPT-TRAN-NARRATIVE (22:2)         00075700
075800     END-IF.                                                      00075800
075900     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00075900
076000 200-EXIT.                                                        00076000
076100     EXIT.                                                        00076100
076200*                                                                 00076200
076300******************************************************************00076300
076400* 400-ADD-ITEM-TRAN -- ADD A LINE TO A CART.  STOCK IS CHECKED,  *00076400
076500* THE LINE IS PRICED ONCE AND SNAPSHOTTED, AND A RESERVATION IS  *00076500
076600* CREATED TO HOLD THE STOCK FOR 15 MINUTES.                      *00076600
076700******************************************************************00076700
076800 400-ADD-ITEM-TRAN.                                               00076800
076900     ADD 1 TO NUM-ADD-REQUESTS.                                   00076900
077000     MOVE 'ADD  ' TO RPT-TRAN-CODE.                               00077000
077100     MOVE 'ADD ITEM      ' TO RPT-TRAN-MSG1.                      00077100
077200                                                                  00077200
077300     PERFORM 405-ADD-FIND-CART THRU 405-EXIT.                     00077300
077400     IF NOT WS-FOUND                                              00077400
077500         ADD 1 TO NUM-TRAN-ERRORS                                 00077500
077600         MOVE 'CART NOT FOUND' TO RPT-TRAN-NARRATIVE              00077600
077700         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00077700
077800         GO TO 400-EXIT.                                          00077800
077900                                                                  00077900
078000     PERFORM 410-ADD-CHECK-STOCK THRU 410-EXIT.                   00078000
078100     IF NOT WS-FOUND                                              00078100
078200         ADD 1 TO NUM-TRAN-ERRORS                                 00078200
078300         MOVE 'VARIANT NOT FOUND OR OUT OF STOCK'                 00078300
078400                              TO RPT-TRAN-NARRATIVE               00078400
078500         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00078500
078600         GO TO 400-EXIT.                                          00078600
078700                                                                  00078700
078800     PERFORM 420-ADD-RUN-PRICING THRU 420-EXIT.                   00078800
078900     IF NOT PE-RES-OK                                             00078900
079000         ADD 1 TO NUM-TRAN-ERRORS                                 00079000
079100         MOVE 'PRICING FAILED, STATUS ' TO RPT-TRAN-NARRATIVE     00079100
079200         MOVE PE-RES-STATUS TO RPT-TRAN-NARRATIVE (24:2)          00079200
079300         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00079300
079400         GO TO 400-EXIT.                                          00079400
079500                                                                  00079500
079600     PERFORM 430-ADD-CREATE-RESV THRU 430-EXIT.                   00079600
079700     PERFORM 440-ADD-CREATE-CI   THRU 440-EXIT.                   00079700
079800                                                                  00079800
079900     ADD 1 TO NUM-ADD-PROCESSED.                                  00079900
080000     MOVE 'LINE ADDED, RESERVATION CREATED'                       00080000
080100                          TO RPT-TRAN-NARRATIVE.                  00080100
080200     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00080200
080300 400-EXIT.                                                        00080300
080400     EXIT.                                                        00080400
080500*                                                                 00080500
080600 405-ADD-FIND-CART.                                               00080600
080700     MOVE 'N' TO WS-FOUND-SW.                                     00080700
080800     SET CRT-X TO 1.                                              00080800
080900     SEARCH WS-CART-TABLE                                         00080900
081000         AT END                                                   00081000
081100             CONTINUE                                             00081100
081200         WHEN CRT-ID (CRT-X) = TA-CART-ID                         00081200
081300             MOVE 'Y' TO WS-FOUND-SW                              00081300
081400             MOVE CRT-USER-ID (CRT-X) TO WS-CART-USER-OF-ADD      00081400
081500     END-SEARCH.                                                  00081500
081600 405-EXIT.                                                        00081600
081700     EXIT.                                                        00081700
081800*                                                                 00081800
081900 410-ADD-CHECK-STOCK.                                             00081900
082000     MOVE 'N' TO WS-FOUND-SW.                                     00082000
082100     SET VAR-X TO 1.                                              00082100
082200     SEARCH WS-VARIANT-TABLE                                      00082200
082300         AT END                                                   00082300
082400             CONTINUE                                             00082400
082500         WHEN VAR-ID (VAR-X) = TA-VARIANT-ID                      00082500
082600             COMPUTE WS-ATP-QTY =                                 00082600
082700                 VAR-STOCK-QTY (VAR-X) - VAR-RESERVED-QTY (VAR-X) 00082700
082800             IF WS-ATP-QTY >= TA-QUANTITY                         00082800
082900                 MOVE 'Y' TO WS-FOUND-SW                          00082900
083000                 MOVE VAR-PRODUCT-ID (VAR-X)                      00083000
083100                              TO WS-PRODUCT-ID-OF-VAR             00083100
083200                 SET WS-VX TO VAR-X                               00083200
083300             END-IF                                               00083300
083400     END-SEARCH.                                                  00083400
083500 410-EXIT.                                                        00083500
083600     EXIT.                                                        00083600
083700*                                                                 00083700
083800 420-ADD-RUN-PRICING.                                             00083800
083900     MOVE WS-PRODUCT-ID-OF-VAR  TO PE-REQ-PRODUCT-ID.             00083900
084000     MOVE TA-VARIANT-ID         TO PE-REQ-VARIANT-ID.             00084000
084100     MOVE TA-QUANTITY           TO PE-REQ-QUANTITY.               00084100
084200     MOVE TA-USER-TIER          TO PE-REQ-USER-TIER.              00084200
084300     MOVE TA-PROMO-CODE         TO PE-REQ-PROMO-CODE.             00084300
084400     MOVE WS-CART-USER-OF-ADD   TO PE-REQ-USER-ID.                00084400
084500                                                                  00084500
084600     CALL 'ECPRCENG' USING PE-LINKAGE, WS-NOW-TIMESTAMP,          00084600
084700                            WS-PRODUCT-AREA, WS-VARIANT-AREA,     00084700
084800                            WS-RULE-AREA, WS-USAGE-AREA.          00084800
084900 420-EXIT.                                                        00084900
085000     EXIT.                                                        00085000
085100*                                                                 00085100
085200 430-ADD-CREATE-RESV.                                             00085200
085300     ADD 1 TO WS-RESV-COUNT.                                      00085300
085400     SET RSV-X TO WS-RESV-COUNT.                                  00085400
085500     MOVE WS-NEXT-RSV-ID     TO RSV-ID (RSV-X).                   00085500
085600     ADD 1 TO WS-NEXT-RSV-ID.                                     00085600
085700     MOVE TA-VARIANT-ID      TO RSV-VARIANT-ID (RSV-X).           00085700
085800     MOVE WS-NEXT-CI-ID      TO RSV-CART-ITEM-ID (RSV-X).         00085800
085900     MOVE TA-QUANTITY        TO RSV-QUANTITY (RSV-X).             00085900
086000     COMPUTE WS-EXPIRY-TIMESTAMP-N = WS-NOW-TIMESTAMP + 15.       00086000
086100     MOVE WS-EXPIRY-TIMESTAMP TO RSV-EXPIRES-AT (RSV-X).          00086100
086200     MOVE 'N'                TO RSV-RELEASED (RSV-X).             00086200
086300     ADD TA-QUANTITY TO VAR-RESERVED-QTY (WS-VX).                 00086300
086400 430-EXIT.                                                        00086400
086500     EXIT.                                                        00086500
086600*                                                                 00086600
086700 440-ADD-CREATE-CI.                                               00086700
086800     ADD 1 TO WS-CART-ITEM-COUNT.                                 00086800
086900     SET CIT-X TO WS-CART-ITEM-COUNT.                             00086900
087000     MOVE WS-NEXT-CI-ID      TO CIT-ID (CIT-X).                   00087000
087100     ADD 1 TO WS-NEXT-CI-ID.                                      00087100
087200     MOVE TA-CART-ID         TO CIT-CART-ID (CIT-X).              00087200
087300     MOVE TA-VARIANT-ID      TO CIT-VARIANT-ID (CIT-X).           00087300
087400     MOVE TA-QUANTITY        TO CIT-QUANTITY (CIT-X).             00087400
087500     MOVE PE-RES-FINAL-UNIT  TO CIT-UNIT-PRICE (CIT-X).           00087500
087600     MOVE PE-RES-TOTAL       TO CIT-SUBTOTAL (CIT-X).             00087600
087700     MOVE WS-NOW-TIMESTAMP   TO CIT-SNAPSHOT-AT (CIT-X).          00087700
087800     MOVE PE-RES-RULE-COUNT  TO CIT-DISC-COUNT (CIT-X).           00087800
087900     PERFORM 445-COPY-ONE-DISC THRU 445-EXIT                      00087900
088000         VARYING WS-KX FROM 1 BY 1                                00088000
088100         UNTIL WS-KX > PE-RES-RULE-COUNT.                         00088100
088200 440-EXIT.                                                        00088200
088300     EXIT.                                                        00088300
088400*                                                                 00088400
088500 445-COPY-ONE-DISC.                                               00088500
088600     MOVE PE-RES-RULE-ID (WS-KX)                                  00088600
088700                  TO CIT-DISC-RULE-ID (CIT-X, WS-KX).             00088700
088800     MOVE PE-RES-RULE-TYPE (WS-KX)                                00088800
088900                  TO CIT-DISC-TYPE (CIT-X, WS-KX).                00088900
089000     MOVE PE-RES-RULE-AMOUNT (WS-KX)                              00089000
089100                  TO CIT-DISC-AMOUNT (CIT-X, WS-KX).              00089100
089200 445-EXIT.                                                        00089200
089300     EXIT.                                                        00089300
089400*                                                                 00089400
089500******************************************************************00089500
089600* 450-UPD-QTY-TRAN -- CHANGE THE QUANTITY ON AN EXISTING LINE.   *00089600
089700* THE LINE IS NEVER RE-PRICED; THE RESERVATION BACKING IT HAS    *00089700
089800* ITS QUANTITY ADJUSTED BY THE SAME DIFFERENCE AND ITS EXPIRY    *00089800
089900* PUSHED OUT ANOTHER 15 MINUTES.                                 *00089900
090000******************************************************************00090000
090100 450-UPD-QTY-TRAN.                                                00090100
090200     ADD 1 TO NUM-UPD-REQUESTS.                                   00090200
090300     MOVE 'UPD  ' TO RPT-TRAN-CODE.                               00090300
090400     MOVE 'UPDATE QTY    ' TO RPT-TRAN-MSG1.                      00090400
090500                                                                  00090500
090600     PERFORM 455-UPD-FIND-ITEM THRU 455-EXIT.                     00090600
090700     IF NOT WS-FOUND                                              00090700
090800         ADD 1 TO NUM-TRAN-ERRORS                                 00090800
090900         MOVE 'CART ITEM NOT FOUND' TO RPT-TRAN-NARRATIVE         00090900
091000         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00091000
091100         GO TO 450-EXIT.                                          00091100
091200                                                                  00091200
091300     IF TU-NEW-QTY NOT > 0                                        00091300
091400         ADD 1 TO NUM-TRAN-ERRORS                                 00091400
091500         MOVE 'NEW QUANTITY MUST BE POSITIVE'                     00091500
091600                              TO RPT-TRAN-NARRATIVE               00091600
091700         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00091700
091800         GO TO 450-EXIT.                                          00091800
091900                                                                  00091900
092000     SET CIT-X TO WS-IX.                                          00092000
092100     COMPUTE WS-QTY-DIFF = TU-NEW-QTY - CIT-QUANTITY (CIT-X).     00092100
092200     IF WS-QTY-DIFF = 0                                           00092200
092300         ADD 1 TO NUM-UPD-PROCESSED                               00092300
092400         MOVE 'QUANTITY UNCHANGED' TO RPT-TRAN-NARRATIVE          00092400
092500         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00092500
092600         GO TO 450-EXIT.                                          00092600
092700                                                                  00092700
092800     PERFORM 456-UPD-FIND-RSV THRU 456-EXIT.                      00092800
092900     IF NOT WS-FOUND                                              00092900
093000         ADD 1 TO NUM-TRAN-ERRORS                                 00093000
093100         MOVE 'NO UNRELEASED RESERVATION FOR ITEM'                00093100
093200                              TO RPT-TRAN-NARRATIVE               00093200
093300         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00093300
093400         GO TO 450-EXIT.                                          00093400
093500                                                                  00093500
093600     IF WS-QTY-DIFF > 0                                           00093600
093700         PERFORM 457-UPD-CHECK-STOCK THRU 457-EXIT                00093700
093800         IF NOT WS-FOUND                                          00093800
093900             ADD 1 TO NUM-TRAN-ERRORS                             00093900
094000             MOVE 'INSUFFICIENT STOCK FOR INCREASE'               00094000
094100                                  TO RPT-TRAN-NARRATIVE           00094100
094200             WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1            00094200
094300             GO TO 450-EXIT                                       00094300
094400         END-IF                                                   00094400
094500     END-IF.                                                      00094500
094600                                                                  00094600
094700     PERFORM 460-UPD-DISTRIBUTE-RSV THRU 460-EXIT.                00094700
094800                                                                  00094800
094900     ADD 1 TO NUM-UPD-PROCESSED.                                  00094900
095000     MOVE 'QUANTITY AND RESERVATION UPDATED'                      00095000
095100                          TO RPT-TRAN-NARRATIVE.                  00095100
095200     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00095200
095300 450-EXIT.                                                        00095300
095400     EXIT.                                                        00095400
095500*                                                                 00095500
095600 455-UPD-FIND-ITEM.                                               00095600
095700     MOVE 'N' TO WS-FOUND-SW.                                     00095700
095800     SET CIT-X TO 1.                                              00095800
095900     SEARCH WS-CART-ITEM-TABLE                                    00095900
096000         AT END                                                   00096000
096100             CONTINUE                                             00096100
096200         WHEN CIT-ID (CIT-X) = TU-CART-ITEM-ID                    00096200
096300             MOVE 'Y' TO WS-FOUND-SW                              00096300
096400             SET WS-IX TO CIT-X                                   00096400
096500     END-SEARCH.                                                  00096500
096600 455-EXIT.                                                        00096600
096700     EXIT.                                                        00096700
096800*                                                                 00096800
096900* 456-UPD-FIND-RSV -- STEP 3: THERE MUST BE AT LEAST ONE         *00096900
097000* UNRELEASED RESERVATION BACKING THE ITEM BEFORE ANY ADJUSTMENT  *00097000
097100* IS MADE.                                                       *00097100
097200 456-UPD-FIND-RSV.                                                00097200
097300     SET CIT-X TO WS-IX.                                          00097300
097400     MOVE 'N' TO WS-FOUND-SW.                                     00097400
097500     SET RSV-X TO 1.                                              00097500
097600     SEARCH WS-RESV-TABLE                                         00097600
097700         AT END                                                   00097700
097800             CONTINUE                                             00097800
097900         WHEN RSV-CART-ITEM-ID (RSV-X) = CIT-ID (CIT-X)           00097900
098000            AND NOT RSV-IS-RELEASED (RSV-X)                       00098000
098100             MOVE 'Y' TO WS-FOUND-SW                              00098100
098200     END-SEARCH.                                                  00098200
098300 456-EXIT.                                                        00098300
098400     EXIT.                                                        00098400
098500*                                                                 00098500
098600* 457-UPD-CHECK-STOCK -- AVAILABLE-TO-PROMISE CHECK ON AN        *00098600
098700* INCREASE: STOCK MINUS RESERVED MUST COVER THE ADDED QUANTITY.  *00098700
098800 457-UPD-CHECK-STOCK.                                             00098800
098900     SET CIT-X TO WS-IX.                                          00098900
099000     MOVE 'N' TO WS-FOUND-SW.                                     00099000
099100     SET VAR-X TO 1                                               00099100
099200     SEARCH WS-VARIANT-TABLE                                      00099200
099300         AT END                                                   00099300
099400             CONTINUE                                             00099400
099500         WHEN VAR-ID (VAR-X) = CIT-VARIANT-ID (CIT-X)             00099500
099600             COMPUTE WS-ATP-QTY =                                 00099600
099700                 VAR-STOCK-QTY (VAR-X) - VAR-RESERVED-QTY (VAR-X) 00099700
099800             IF WS-ATP-QTY >= WS-QTY-DIFF                         00099800
099900                 MOVE 'Y' TO WS-FOUND-SW                          00099900
100000             END-IF                                               00100000
100100     END-SEARCH.                                                  00100100
100200 457-EXIT.                                                        00100200
100300     EXIT.                                                        00100300
100400*                                                                 00100400
100500* 460-UPD-DISTRIBUTE-RSV -- APPLY THE DIFFERENCE TO THE ITEM'S   *00100500
100600* (SINGLE, BY CONSTRUCTION) UNRELEASED RESERVATION, EXTEND ITS   *00100600
100700* EXPIRY, AND ADJUST THE VARIANT'S RESERVED QUANTITY.  A         *00100700
100800* DECREASE IS NEVER TAKEN BELOW ZERO; A RESERVATION DRIVEN TO    *00100800
100900* ZERO IS MARKED RELEASED (CHANGE LOG 0286).                     *00100900
101000 460-UPD-DISTRIBUTE-RSV.                                          00101000
101100     SET CIT-X TO WS-IX.                                          00101100
101200                                                                  00101200
101300     SET RSV-X TO 1.                                              00101300
101400     SEARCH WS-RESV-TABLE                                         00101400
101500         AT END                                                   00101500
101600             CONTINUE                                             00101600
101700         WHEN RSV-CART-ITEM-ID (RSV-X) = CIT-ID (CIT-X)           00101700
101800            AND NOT RSV-IS-RELEASED (RSV-X)                       00101800
101900             ADD WS-QTY-DIFF TO RSV-QUANTITY (RSV-X)              00101900
102000             IF RSV-QUANTITY (RSV-X) NOT > 0                      00102000
102100                 MOVE 0   TO RSV-QUANTITY (RSV-X)                 00102100
102200                 MOVE 'Y' TO RSV-RELEASED (RSV-X)                 00102200
102300             ELSE                                                 00102300
102400                 COMPUTE WS-EXPIRY-TIMESTAMP-N =                  00102400
102500                         WS-NOW-TIMESTAMP + 15                    00102500
102600                 MOVE WS-EXPIRY-TIMESTAMP                         00102600
102700                                  TO RSV-EXPIRES-AT (RSV-X)       00102700
102800             END-IF                                               00102800
102900             SET VAR-X TO 1                                       00102900
103000             SEARCH WS-VARIANT-TABLE                              00103000
103100                 AT END                                           00103100
103200                     CONTINUE                                     00103200
103300                 WHEN VAR-ID (VAR-X) = RSV-VARIANT-ID (RSV-X)     00103300
103400                     ADD WS-QTY-DIFF TO VAR-RESERVED-QTY (VAR-X)  00103400
103500             END-SEARCH                                           00103500
103600     END-SEARCH.                                                  00103600
103700                                                                  00103700
103800     MOVE TU-NEW-QTY TO CIT-QUANTITY (CIT-X).                     00103800
103900     COMPUTE CIT-SUBTOTAL (CIT-X) ROUNDED =                       00103900
104000             CIT-UNIT-PRICE (CIT-X) * TU-NEW-QTY.                 00104000
104100 460-EXIT.                                                        00104100
104200     EXIT.                                                        00104200
104300*                                                                 00104300
104400******************************************************************00104400
104500* 470-DEL-ITEM-TRAN -- RELEASE THE BACKING RESERVATION, THEN     *00104500
104600* REMOVE THE CART-ITEM ENTRY BY SWAP-AND-POP (SEE CHANGE LOG     *00104600
104700* ENTRY 0228 -- CHEAPER THAN SHIFTING THE REST OF THE TABLE).    *00104700
104800******************************************************************00104800
104900 470-DEL-ITEM-TRAN.                                               00104900
105000     ADD 1 TO NUM-DEL-REQUESTS.                                   00105000
105100     MOVE 'N' TO WS-FOUND-SW.                                     00105100
105200     SET CIT-X TO 1.                                              00105200
105300     SEARCH WS-CART-ITEM-TABLE                                    00105300
105400         AT END                                                   00105400
105500             CONTINUE                                             00105500
105600         WHEN CIT-ID (CIT-X) = TD-CART-ITEM-ID                    00105600
105700             MOVE 'Y' TO WS-FOUND-SW                              00105700
105800             SET WS-IX TO CIT-X                                   00105800
105900     END-SEARCH.                                                  00105900
106000                                                                  00106000
106100     MOVE 'DEL  ' TO RPT-TRAN-CODE.                               00106100
106200     MOVE 'REMOVE ITEM   ' TO RPT-TRAN-MSG1.                      00106200
106300     IF NOT WS-FOUND                                              00106300
106400         ADD 1 TO NUM-TRAN-ERRORS                                 00106400
106500         MOVE 'CART ITEM NOT FOUND' TO RPT-TRAN-NARRATIVE         00106500
106600         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00106600
106700         GO TO 470-EXIT.                                          00106700
106800                                                                  00106800
106900     PERFORM 475-DEL-RELEASE-RSV THRU 475-EXIT.                   00106900
107000                                                                  00107000
107100     SET CIT-X TO WS-IX.                                          00107100
107200     MOVE WS-CART-ITEM-TABLE (WS-CART-ITEM-COUNT)                 00107200
107300                      TO WS-CART-ITEM-TABLE (CIT-X).              00107300
107400     SUBTRACT 1 FROM WS-CART-ITEM-COUNT.                          00107400
107500                                                                  00107500
107600     ADD 1 TO NUM-DEL-PROCESSED.                                  00107600
107700     MOVE 'LINE REMOVED, RESERVATION RELEASED'                    00107700
107800                          TO RPT-TRAN-NARRATIVE.                  00107800
107900     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00107900
108000 470-EXIT.                                                        00108000
108100     EXIT.                                                        00108100
108200*                                                                 00108200
108300 475-DEL-RELEASE-RSV.                                             00108300
108400     SET CIT-X TO WS-IX.                                          00108400
108500     SET RSV-X TO 1.                                              00108500
108600     SEARCH WS-RESV-TABLE                                         00108600
108700         AT END                                                   00108700
108800             CONTINUE                                             00108800
108900         WHEN RSV-CART-ITEM-ID (RSV-X) = CIT-ID (CIT-X)           00108900
109000            AND NOT RSV-IS-RELEASED (RSV-X)                       00109000
109100             MOVE 'Y' TO RSV-RELEASED (RSV-X)                     00109100
109200             SET VAR-X TO 1                                       00109200
109300             SEARCH WS-VARIANT-TABLE                              00109300
109400                 AT END                                           00109400
109500                     CONTINUE                                     00109500
109600                 WHEN VAR-ID (VAR-X) = RSV-VARIANT-ID (RSV-X)     00109600
109700                     SUBTRACT RSV-QUANTITY (RSV-X)                00109700
109800                             FROM VAR-RESERVED-QTY (VAR-X)        00109800
109900             END-SEARCH                                           00109900
110000     END-SEARCH.                                                  00110000
110100 475-EXIT.                                                        00110100
110200     EXIT.                                                        00110200
110300*                                                                 00110300
110400******************************************************************00110400
110500* 500-CHECKOUT-TRAN -- ALL-OR-NOTHING.  EVERY RESERVATION ON THE *00110500
110600* TRANSACTION'S LIST MUST STILL BE ACTIVE (NOT RELEASED, NOT     *00110600
110700* EXPIRED) OR THE WHOLE CHECKOUT IS REJECTED AND NOTHING MOVES.  *00110700
110800******************************************************************00110800
110900 500-CHECKOUT-TRAN.                                               00110900
111000     ADD 1 TO NUM-CHK-REQUESTS.                                   00111000
111100     MOVE 'CHK  ' TO RPT-TRAN-CODE.                               00111100
111200     MOVE 'CHECKOUT      ' TO RPT-TRAN-MSG1.                      00111200
111300                                                                  00111300
111400     MOVE 'N' TO WS-FOUND-SW.                                     00111400
111500     SET CRT-X TO 1.                                              00111500
111600     SEARCH WS-CART-TABLE                                         00111600
111700         AT END                                                   00111700
111800             CONTINUE                                             00111800
111900         WHEN CRT-ID (CRT-X) = TC-CART-ID                         00111900
112000             MOVE 'Y' TO WS-FOUND-SW                              00112000
112100             MOVE CRT-USER-ID (CRT-X) TO WS-CHECKOUT-USER-ID      00112100
112200     END-SEARCH.                                                  00112200
112300     IF NOT WS-FOUND                                              00112300
112400         ADD 1 TO NUM-TRAN-ERRORS                                 00112400
112500         MOVE 'CHECKOUT REJECTED -- CART NOT FOUND'               00112500
112600                              TO RPT-TRAN-NARRATIVE               00112600
112700         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00112700
112800         GO TO 500-EXIT.                                          00112800
112900                                                                  00112900
113000     PERFORM 510-CHECKOUT-VALIDATE THRU 510-EXIT.                 00113000
113100     IF NOT WS-CHECKOUT-OK                                        00113100
113200         ADD 1 TO NUM-TRAN-ERRORS                                 00113200
113300         MOVE 'CHECKOUT REJECTED -- STOCK NO LONGER HELD'         00113300
113400                              TO RPT-TRAN-NARRATIVE               00113400
113500         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00113500
113600         GO TO 500-EXIT.                                          00113600
113700                                                                  00113700
113800     MOVE 0 TO WS-CHECKOUT-TOTAL.                                 00113800
113900     PERFORM 515-CHECKOUT-ONE-RSV THRU 515-EXIT                   00113900
114000         VARYING WS-SX FROM 1 BY 1                                00114000
114100         UNTIL WS-SX > TC-RSV-COUNT.                              00114100
114200                                                                  00114200
114300     PERFORM 520-CHECKOUT-FINALIZE THRU 520-EXIT.                 00114300
114400                                                                  00114400
114500     ADD 1 TO NUM-CHK-PROCESSED.                                  00114500
114600     MOVE 'CHECKOUT COMPLETED, ORDER WRITTEN'                     00114600
114700                          TO RPT-TRAN-NARRATIVE.                  00114700
114800     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00114800
114900 500-EXIT.                                                        00114900
115000     EXIT.                                                        00115000
115100*                                                                 00115100
115200 510-CHECKOUT-VALIDATE.                                           00115200
115300     MOVE 'Y' TO WS-CHECKOUT-OK-SW.                               00115300
115400     PERFORM 512-VALIDATE-ONE-RSV THRU 512-EXIT                   00115400
115500         VARYING WS-SX FROM 1 BY 1                                00115500
115600         UNTIL WS-SX > TC-RSV-COUNT.                              00115600
115700 510-EXIT.                                                        00115700
115800     EXIT.                                                        00115800
115900*                                                                 00115900
116000* 512-VALIDATE-ONE-RSV -- RESERVATION MUST BE ON FILE, STILL     *00116000
116100* UNRELEASED AND UNEXPIRED; ITS CART ITEM MUST BE ON FILE AND    *00116100
116200* BELONG TO THE CART NAMED ON THE TRANSACTION; AND STOCK MUST    *00116200
116300* STILL COVER THE RESERVED QUANTITY.  NO TABLE IS TOUCHED HERE --*00116300
116400* THIS PASS ONLY DECIDES WS-CHECKOUT-OK-SW.                      *00116400
116500 512-VALIDATE-ONE-RSV.                                            00116500
116600     MOVE 'N' TO WS-FOUND-SW.                                     00116600
116700     SET RSV-X TO 1.                                              00116700
116800     SEARCH WS-RESV-TABLE                                         00116800
116900         AT END                                                   00116900
117000             CONTINUE                                             00117000
117100         WHEN RSV-ID (RSV-X) = TC-RSV-ID (WS-SX)                  00117100
117200            AND NOT RSV-IS-RELEASED (RSV-X)                       00117200
117300            AND RSV-EXPIRES-AT (RSV-X) > WS-NOW-TIMESTAMP         00117300
117400             MOVE 'Y' TO WS-FOUND-SW                              00117400
117500             SET WS-SAVE-RX TO RSV-X                              00117500
117600     END-SEARCH.                                                  00117600
117700     IF NOT WS-FOUND                                              00117700
117800         MOVE 'N' TO WS-CHECKOUT-OK-SW                            00117800
117900         GO TO 512-EXIT.                                          00117900
118000                                                                  00118000
118100     SET RSV-X TO WS-SAVE-RX.                                     00118100
118200     MOVE 'N' TO WS-FOUND-SW.                                     00118200
118300     SET CIT-X TO 1.                                              00118300
118400     SEARCH WS-CART-ITEM-TABLE                                    00118400
118500         AT END                                                   00118500
118600             CONTINUE                                             00118600
118700         WHEN CIT-ID (CIT-X) = RSV-CART-ITEM-ID (RSV-X)           00118700
118800            AND CIT-CART-ID (CIT-X) = TC-CART-ID                  00118800
118900             MOVE 'Y' TO WS-FOUND-SW                              00118900
119000     END-SEARCH.                                                  00119000
119100     IF NOT WS-FOUND                                              00119100
119200         MOVE 'N' TO WS-CHECKOUT-OK-SW                            00119200
119300         GO TO 512-EXIT.                                          00119300
119400                                                                  00119400
119500     MOVE 'N' TO WS-FOUND-SW.                                     00119500
119600     SET VAR-X TO 1.                                              00119600
119700     SEARCH WS-VARIANT-TABLE                                      00119700
119800         AT END                                                   00119800
119900             CONTINUE                                             00119900
120000         WHEN VAR-ID (VAR-X) = RSV-VARIANT-ID (RSV-X)             00120000
120100            AND VAR-STOCK-QTY (VAR-X) >= RSV-QUANTITY (RSV-X)     00120100
120200             MOVE 'Y' TO WS-FOUND-SW                              00120200
120300     END-SEARCH.                                                  00120300
120400     IF NOT WS-FOUND                                              00120400
120500         MOVE 'N' TO WS-CHECKOUT-OK-SW                            00120500
120600     END-IF.                                                      00120600
120700 512-EXIT.                                                        00120700
120800     EXIT.                                                        00120800
120900*                                                                 00120900
121000* 515-CHECKOUT-ONE-RSV -- COMMIT PASS.  EVERY RESERVATION ON THE *00121000
121100* TRAN ALREADY VALIDATED CLEAN IN 510, SO THE SAME LOOKUPS HERE  *00121100
121200* ARE SAFE TO MUTATE.  SUBTOTAL IS ADDED TO THE ORDER TOTAL AND  *00121200
121300* EACH APPLIED-DISCOUNT ENTRY ON THE ITEM BUMPS ITS RULE-USAGE   *00121300
121400* COUNT -- A QUOTE OR AN ADD DOES NOT CONSUME A REDEMPTION, ONLY *00121400
121500* A CHECKOUT THAT ACTUALLY CLEARS DOES (CHANGE LOG 0264).        *00121500
121600 515-CHECKOUT-ONE-RSV.                                            00121600
121700     SET RSV-X TO 1.                                              00121700
121800     SEARCH WS-RESV-TABLE                                         00121800
121900         AT END                                                   00121900
122000             CONTINUE                                             00122000
122100         WHEN RSV-ID (RSV-X) = TC-RSV-ID (WS-SX)                  00122100
122200             MOVE 'Y' TO RSV-RELEASED (RSV-X)                     00122200
122300             SET VAR-X TO 1                                       00122300
122400             SEARCH WS-VARIANT-TABLE                              00122400
122500                 AT END                                           00122500
122600                     CONTINUE                                     00122600
122700                 WHEN VAR-ID (VAR-X) = RSV-VARIANT-ID (RSV-X)     00122700
122800                     SUBTRACT RSV-QUANTITY (RSV-X)                00122800
122900                             FROM VAR-RESERVED-QTY (VAR-X)        00122900
123000                     SUBTRACT RSV-QUANTITY (RSV-X)                00123000
123100                             FROM VAR-STOCK-QTY (VAR-X)           00123100
123200             END-SEARCH                                           00123200
123300             SET CIT-X TO 1                                       00123300
123400             SEARCH WS-CART-ITEM-TABLE                            00123400
123500                 AT END                                           00123500
123600                     CONTINUE                                     00123600
123700                 WHEN CIT-ID (CIT-X) = RSV-CART-ITEM-ID (RSV-X)   00123700
123800                     ADD CIT-SUBTOTAL (CIT-X) TO WS-CHECKOUT-TOTAL00123800
123900                     PERFORM 517-BUMP-ONE-ITEM-USAGE THRU 517-EXIT00123900
124000                         VARYING WS-KX FROM 1 BY 1                00124000
124100                         UNTIL WS-KX > CIT-DISC-COUNT (CIT-X)     00124100
124200             END-SEARCH                                           00124200
124300     END-SEARCH.                                                  00124300
124400 515-EXIT.                                                        00124400
124500     EXIT.                                                        00124500
124600*                                                                 00124600
124700 517-BUMP-ONE-ITEM-USAGE.                                         00124700
124800     SET USG-X TO 1.                                              00124800
124900     SEARCH WS-USAGE-TABLE                                        00124900
125000         AT END                                                   00125000
125100             ADD 1 TO WS-USAGE-COUNT                              00125100
125200             SET USG-X TO WS-USAGE-COUNT                          00125200
125300             MOVE CIT-DISC-RULE-ID (CIT-X, WS-KX)                 00125300
125400                                      TO USG-RULE-ID (USG-X)      00125400
125500             MOVE WS-CHECKOUT-USER-ID TO USG-USER-ID (USG-X)      00125500
125600             MOVE 1                   TO USG-USED-COUNT (USG-X)   00125600
125700         WHEN USG-RULE-ID (USG-X) =                               00125700
125800                 CIT-DISC-RULE-ID (CIT-X, WS-KX)                  00125800
125900          AND USG-USER-ID (USG-X) = WS-CHECKOUT-USER-ID           00125900
126000             ADD 1 TO USG-USED-COUNT (USG-X)                      00126000
126100     END-SEARCH.                                                  00126100
126200 517-EXIT.                                                        00126200
126300     EXIT.                                                        00126300
126400*                                                                 00126400
126500 520-CHECKOUT-FINALIZE.                                           00126500
126600     MOVE WS-NEXT-ORD-ID  TO ORF-ID.                              00126600
126700     ADD 1 TO WS-NEXT-ORD-ID.                                     00126700
126800     MOVE TC-CART-ID      TO ORF-CART-ID.                         00126800
126900     MOVE WS-CHECKOUT-TOTAL TO ORF-TOTAL.                         00126900
127000     ADD 1 TO NUM-ORD-WRITTEN.                                    00127000
127100     ADD WS-CHECKOUT-TOTAL TO NUM-ORD-TOTAL-VALUE.                00127100
127200     WRITE ORF-REC.                                               00127200
127300                                                                  00127300
127400     SET CRT-X TO 1.                                              00127400
127500     SEARCH WS-CART-TABLE                                         00127500
127600         AT END                                                   00127600
127700             CONTINUE                                             00127700
127800         WHEN CRT-ID (CRT-X) = TC-CART-ID                         00127800
127900             SET CRT-IS-CHECKED-OUT (CRT-X) TO TRUE               00127900
128000     END-SEARCH.                                                  00128000
128100 520-EXIT.                                                        00128100
128200     EXIT.                                                        00128200
128300*                                                                 00128300
128400******************************************************************00128400
128500* 550-EXPIRE-TRAN -- SWEEPS THE RESERVATION TABLE FOR ANY LINE   *00128500
128600* PAST ITS EXPIRES-AT THAT HAS NOT ALREADY BEEN RELEASED.  IF THE*00128600
128700* BACKING VARIANT CANNOT BE FOUND THE RECORD IS SKIPPED AND      *00128700
128800* COUNTED AS AN ERROR -- THE SWEEP CONTINUES TO THE NEXT ONE.    *00128800
128900******************************************************************00128900
129000 550-EXPIRE-TRAN.                                                 00129000
129100     PERFORM 555-EXPIRE-ONE-RSV THRU 555-EXIT                     00129100
129200         VARYING RSV-X FROM 1 BY 1                                00129200
129300         UNTIL RSV-X > WS-RESV-COUNT.                             00129300
129400 550-EXIT.                                                        00129400
129500     EXIT.                                                        00129500
129600*                                                                 00129600
129700 555-EXPIRE-ONE-RSV.                                              00129700
129800     IF NOT RSV-IS-RELEASED (RSV-X)                               00129800
129900        AND RSV-EXPIRES-AT (RSV-X) < WS-NOW-TIMESTAMP             00129900
130000         MOVE 'N' TO WS-FOUND-SW                                  00130000
130100         SET VAR-X TO 1                                           00130100
130200         SEARCH WS-VARIANT-TABLE                                  00130200
130300             AT END                                               00130300
130400                 CONTINUE                                         00130400
130500             WHEN VAR-ID (VAR-X) = RSV-VARIANT-ID (RSV-X)         00130500
130600                 MOVE 'Y' TO WS-FOUND-SW                          00130600
130700                 SUBTRACT RSV-QUANTITY (RSV-X)                    00130700
130800                         FROM VAR-RESERVED-QTY (VAR-X)            00130800
130900         END-SEARCH                                               00130900
131000         IF WS-FOUND                                              00131000
131100             MOVE 'Y' TO RSV-RELEASED (RSV-X)                     00131100
131200             ADD 1 TO NUM-EXP-RELEASED                            00131200
131300             ADD RSV-QUANTITY (RSV-X) TO NUM-EXP-QTY-RETURNED     00131300
131400         ELSE                                                     00131400
131500             ADD 1 TO NUM-EXP-ERRORS                              00131500
131600         END-IF                                                   00131600
131700     END-IF.                                                      00131700
131800 555-EXIT.                                                        00131800
131900     EXIT.                                                        00131900
132000*                                                                 00132000
132100******************************************************************00132100
132200* 600-CATEGORY-TREE-RTN -- THREE-LEVEL PRINT OF THE CATEGORY     *00132200
132300* TREE.  A CATEGORY IS A ROOT WHEN ITS PARENT-ID IS ZERO OR      *00132300
132400* MATCHES NOTHING ON THE CATEGORY FILE.                          *00132400
132500******************************************************************00132500
132600 600-CATEGORY-TREE-RTN.                                           00132600
132700     PERFORM 610-CATEGORY-ROOT THRU 610-EXIT                      00132700
132800         VARYING WS-ROOT-X FROM 1 BY 1                            00132800
132900         UNTIL WS-ROOT-X > WS-CATEGORY-COUNT.                     00132900
133000 600-EXIT.                                                        00133000
133100     EXIT.                                                        00133100
133200*                                                                 00133200
133300 610-CATEGORY-ROOT.                                               00133300
133400     PERFORM 620-CHECK-IS-ROOT THRU 620-EXIT.                     00133400
133500     IF WS-FOUND                                                  00133500
133600         MOVE CAT-NAME (WS-ROOT-X) TO RPT-CAT-NAME                00133600
133700         WRITE REPORT-RECORD FROM RPT-CAT-ROOT                    00133700
133800         PERFORM 630-CATEGORY-CHILD THRU 630-EXIT                 00133800
133900             VARYING WS-CHILD-X FROM 1 BY 1                       00133900
134000             UNTIL WS-CHILD-X > WS-CATEGORY-COUNT                 00134000
134100     END-IF.                                                      00134100
134200 610-EXIT.                                                        00134200
134300     EXIT.                                                        00134300
134400*                                                                 00134400
134500 620-CHECK-IS-ROOT.                                               00134500
134600     MOVE 'N' TO WS-FOUND-SW.                                     00134600
134700     IF CAT-PARENT-ID (WS-ROOT-X) = 0                             00134700
134800         MOVE 'Y' TO WS-FOUND-SW                                  00134800
134900     ELSE                                                         00134900
135000         SET CAT-X TO 1                                           00135000
135100         SEARCH WS-CATEGORY-TABLE                                 00135100
135200             AT END                                               00135200
135300                 MOVE 'Y' TO WS-FOUND-SW                          00135300
135400             WHEN CAT-ID (CAT-X) = CAT-PARENT-ID (WS-ROOT-X)      00135400
135500                 CONTINUE                                         00135500
135600         END-SEARCH                                               00135600
135700     END-IF.                                                      00135700
135800 620-EXIT.                                                        00135800
135900     EXIT.                                                        00135900
136000*                                                                 00136000
136100 630-CATEGORY-CHILD.                                              00136100
136200     IF CAT-PARENT-ID (WS-CHILD-X) = CAT-ID (WS-ROOT-X)           00136200
136300        AND WS-CHILD-X NOT = WS-ROOT-X                            00136300
136400         MOVE CAT-NAME (WS-CHILD-X) TO RPT-CAT-CNAME              00136400
136500         WRITE REPORT-RECORD FROM RPT-CAT-CHILD                   00136500
136600         PERFORM 640-CATEGORY-GRANDCHILD THRU 640-EXIT            00136600
136700             VARYING WS-GRAND-X FROM 1 BY 1                       00136700
136800             UNTIL WS-GRAND-X > WS-CATEGORY-COUNT                 00136800
136900     END-IF.                                                      00136900
137000 630-EXIT.                                                        00137000
137100     EXIT.                                                        00137100
137200*                                                                 00137200
137300 640-CATEGORY-GRANDCHILD.                                         00137300
137400     IF CAT-PARENT-ID (WS-GRAND-X) = CAT-ID (WS-CHILD-X)          00137400
137500        AND WS-GRAND-X NOT = WS-CHILD-X                           00137500
137600         MOVE CAT-NAME (WS-GRAND-X) TO RPT-CAT-GNAME              00137600
137700         WRITE REPORT-RECORD FROM RPT-CAT-GRAND                   00137700
137800     END-IF.                                                      00137800
137900 640-EXIT.                                                        00137900
138000     EXIT.                                                        00138000
138100*                                                                 00138100
138200******************************************************************00138200
138300* 800-REWRITE-FILES -- THE MUTATED TABLES (STOCK/RESERVED QTY,   *00138300
138400* USAGE COUNTERS, CART STATUS, CART ITEMS, RESERVATIONS) GO      *00138400
138500* BACK OUT TO THEIR OUTPUT MASTERS IN TABLE ORDER.               *00138500
138600******************************************************************00138600
138700 800-REWRITE-FILES.                                               00138700
138800     PERFORM 801-REWRITE-ONE-VARIANT THRU 801-EXIT                00138800
138900         VARYING WS-VX FROM 1 BY 1                                00138900
139000         UNTIL WS-VX > WS-VARIANT-COUNT.                          00139000
139100                                                                  00139100
139200     PERFORM 802-REWRITE-ONE-USAGE THRU 802-EXIT                  00139200
139300         VARYING WS-UX FROM 1 BY 1                                00139300
139400         UNTIL WS-UX > WS-USAGE-COUNT.                            00139400
139500                                                                  00139500
139600     PERFORM 803-REWRITE-ONE-CART THRU 803-EXIT                   00139600
139700         VARYING WS-CX FROM 1 BY 1                                00139700
139800         UNTIL WS-CX > WS-CART-COUNT.                             00139800
139900                                                                  00139900
140000     PERFORM 804-REWRITE-ONE-CART-ITEM THRU 804-EXIT              00140000
140100         VARYING WS-IX FROM 1 BY 1                                00140100
140200         UNTIL WS-IX > WS-CART-ITEM-COUNT.                        00140200
140300                                                                  00140300
140400     PERFORM 805-REWRITE-ONE-RESV THRU 805-EXIT                   00140400
140500         VARYING WS-RX FROM 1 BY 1                                00140500
140600         UNTIL WS-RX > WS-RESV-COUNT.                             00140600
140700 800-EXIT.                                                        00140700
140800     EXIT.                                                        00140800
140900*                                                                 00140900
141000 801-REWRITE-ONE-VARIANT.                                         00141000
141100     WRITE VRO-REC FROM WS-VARIANT-TABLE (WS-VX).                 00141100
141200 801-EXIT.                                                        00141200
141300     EXIT.                                                        00141300
141400*                                                                 00141400
141500 802-REWRITE-ONE-USAGE.                                           00141500
141600     WRITE USO-REC FROM WS-USAGE-TABLE (WS-UX).                   00141600
141700 802-EXIT.                                                        00141700
141800     EXIT.                                                        00141800
141900*                                                                 00141900
142000 803-REWRITE-ONE-CART.                                            00142000
142100     WRITE CRO-REC FROM WS-CART-TABLE (WS-CX).                    00142100
142200 803-EXIT.                                                        00142200
142300     EXIT.                                                        00142300
142400*                                                                 00142400
142500 804-REWRITE-ONE-CART-ITEM.                                       00142500
142600     WRITE CIO-REC FROM WS-CART-ITEM-TABLE (WS-IX).               00142600
142700 804-EXIT.                                                        00142700
142800     EXIT.                                                        00142800
142900*                                                                 00142900
143000 805-REWRITE-ONE-RESV.                                            00143000
143100     WRITE RVO-REC FROM WS-RESV-TABLE (WS-RX).                    00143100
143200 805-EXIT.                                                        00143200
143300     EXIT.                                                        00143300
143400*                                                                 00143400
143500 850-REPORT-TOTALS.                                               00143500
143600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00143600
143700     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.             00143700
143800                                                                  00143800
143900     MOVE 'PRICE QUOTES   ' TO RPT-TRAN.                          00143900
144000     MOVE NUM-PRICE-REQUESTS TO RPT-NUM-REQ.                      00144000
144100     MOVE NUM-PRICE-REQUESTS TO RPT-NUM-PROC.                     00144100
144200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00144200
144300                                                                  00144300
144400     MOVE 'ADD ITEM       ' TO RPT-TRAN.                          00144400
144500     MOVE NUM-ADD-REQUESTS  TO RPT-NUM-REQ.                       00144500
144600     MOVE NUM-ADD-PROCESSED TO RPT-NUM-PROC.                      00144600
144700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00144700
144800                                                                  00144800
144900     MOVE 'UPDATE QTY     ' TO RPT-TRAN.                          00144900
145000     MOVE NUM-UPD-REQUESTS  TO RPT-NUM-REQ.                       00145000
145100     MOVE NUM-UPD-PROCESSED TO RPT-NUM-PROC.                      00145100
145200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00145200
145300                                                                  00145300
145400     MOVE 'REMOVE ITEM    ' TO RPT-TRAN.                          00145400
145500     MOVE NUM-DEL-REQUESTS  TO RPT-NUM-REQ.                       00145500
145600     MOVE NUM-DEL-PROCESSED TO RPT-NUM-PROC.                      00145600
145700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00145700
145800                                                                  00145800
145900     MOVE 'CHECKOUT       ' TO RPT-TRAN.                          00145900
146000     MOVE NUM-CHK-REQUESTS  TO RPT-NUM-REQ.                       00146000
146100     MOVE NUM-CHK-PROCESSED TO RPT-NUM-PROC.                      00146100
146200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00146200
146300                                                                  00146300
146400     MOVE 'RESV EXPIRED   ' TO RPT-TRAN.                          00146400
146500     MOVE NUM-EXP-RELEASED  TO RPT-NUM-REQ.                       00146500
146600     MOVE NUM-EXP-RELEASED  TO RPT-NUM-PROC.                      00146600
146700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00146700
146800                                                                  00146800
146900     MOVE 'RESV QTY RETURN' TO RPT-TRAN.                          00146900
147000     MOVE NUM-EXP-QTY-RETURNED TO RPT-NUM-REQ.                    00147000
147100     MOVE NUM-EXP-QTY-RETURNED TO RPT-NUM-PROC.                   00147100
147200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00147200
147300                                                                  00147300
147400     MOVE 'TRAN ERRORS    ' TO RPT-TRAN.                          00147400
147500     MOVE NUM-TRAN-ERRORS   TO RPT-NUM-REQ.                       00147500
147600     MOVE NUM-TRAN-ERRORS   TO RPT-NUM-PROC.                      00147600
147700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00147700
147800                                                                  00147800
147900     MOVE 'ORDERS WRITTEN ' TO RPT-TRAN.                          00147900
148000     MOVE NUM-ORD-WRITTEN   TO RPT-NUM-REQ.                       00148000
148100     MOVE NUM-ORD-WRITTEN   TO RPT-NUM-PROC.                      00148100
148200     MOVE SPACES            TO RPT-NUM-VALUE.                     00148200
148300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00148300
148400                                                                  00148400
148500     MOVE 'ORDER VALUE    ' TO RPT-TRAN.                          00148500
148600     MOVE SPACES            TO RPT-NUM-REQ.                       00148600
148700     MOVE SPACES            TO RPT-NUM-PROC.                      00148700
148800     MOVE NUM-ORD-TOTAL-VALUE TO RPT-NUM-VALUE.                   00148800
148900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00148900
149000 850-EXIT.                                                        00149000
149100     EXIT.                                                        00149100
149200*                                                                 00149200
149300 900-CLOSE-FILES.                                                 00149300
149400     CLOSE PRODUCT-FILE VARIANT-FILE VARIANT-FILE-OUT             00149400
149500           RULE-FILE USAGE-FILE USAGE-FILE-OUT                    00149500
149600           CART-FILE CART-FILE-OUT                                00149600
149700           CART-ITEM-FILE CART-ITEM-FILE-OUT                      00149700
149800           RESV-FILE RESV-FILE-OUT                                00149800
149900           CATEGORY-FILE TRANSACTION-FILE ORDER-FILE              00149900
150000           REPORT-FILE.                                           00150000
150100 900-EXIT.                                                        00150100
150200     EXIT.                                                        00150200
