000100******************************************************************00000100
000200*    PELKCPY  --  PRICING ENGINE LINKAGE RECORD                 * 00000200
000300*    PASSED BY ECPRC01 TO ECPRCENG ON EVERY CALL.  PE-REQUEST    *00000300
000400*    IS SET UP BY THE CALLER, PE-RESULT IS RETURNED.  PE-RES-    *00000400
000500*    RULES CARRIES EVERY RULE ECPRCENG STACKED ON THE LINE, IN   *00000500
000600*    APPLICATION ORDER, FOR THE CART-ITEM DISCOUNT BREAKDOWN.    *00000600
000700******************************************************************00000700
000800     05  PE-REQUEST.                                              00000800
000900         10  PE-REQ-PRODUCT-ID        PIC 9(09).                  00000900
001000         10  PE-REQ-VARIANT-ID        PIC 9(09).                  00001000
001100         10  PE-REQ-QUANTITY          PIC 9(07) COMP.             00001100
001200         10  PE-REQ-USER-TIER         PIC X(10).                  00001200
001300         10  PE-REQ-PROMO-CODE        PIC X(20).                  00001300
001400         10  PE-REQ-USER-ID           PIC 9(09).                  00001400
001500         10  FILLER                   PIC X(05).                  00001500
001600     05  PE-RESULT.                                               00001600
001700         10  PE-RES-BASE-PRICE        PIC S9(07)V99 COMP-3.       00001700
001800         10  PE-RES-VAR-ADJ           PIC S9(07)V99 COMP-3.       00001800
001900         10  PE-RES-FINAL-UNIT        PIC S9(07)V99 COMP-3.       00001900
002000         10  PE-RES-TOTAL             PIC S9(09)V99 COMP-3.       00002000
002100         10  PE-RES-RULE-COUNT        PIC 9(02) COMP.             00002100
002200         10  PE-RES-RULES OCCURS 10 TIMES.                        00002200
002300             15  PE-RES-RULE-ID       PIC 9(09).                  00002300
002400             15  PE-RES-RULE-TYPE     PIC X(10).                  00002400
002500             15  PE-RES-RULE-AMOUNT   PIC S9(07)V99 COMP-3.       00002500
002600         10  PE-RES-STATUS            PIC X(02).                  00002600
002700             88  PE-RES-OK                     VALUE '00'.        00002700
002800             88  PE-RES-PRODUCT-NOTFOUND       VALUE '10'.        00002800
002900             88  PE-RES-VARIANT-NOTFOUND       VALUE '11'.        00002900
003000             88  PE-RES-USER-REQUIRED          VALUE '12'.        00003000
003100         10  FILLER                   PIC X(04).                  00003100
