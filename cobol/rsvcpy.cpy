000100******************************************************************00000100
000200*    RSVCPY  --  STOCK RESERVATION RECORD                       * 00000200
000300*    ONE RESERVATION BACKS ONE CART-ITEM.  EXPIRES-AT IS SET TO  *00000300
000400*    CREATE TIME PLUS 15 MINUTES AND IS PUSHED OUT ANOTHER 15    *00000400
000500*    MINUTES EVERY TIME THE RESERVATION IS TOUCHED BY AN UPDATE. *00000500
000600******************************************************************00000600
000700     05  :TAG:-ID                    PIC 9(09).                   00000700
000800     05  :TAG:-VARIANT-ID            PIC 9(09).                   00000800
000900     05  :TAG:-CART-ITEM-ID          PIC 9(09).                   00000900
001000     05  :TAG:-QUANTITY              PIC 9(07) COMP.              00001000
001100     05  :TAG:-EXPIRES-AT            PIC 9(14).                   00001100
001200     05  :TAG:-RELEASED              PIC X.                       00001200
001300         88  :TAG:-IS-RELEASED       VALUE 'Y'.                   00001300
001400     05  FILLER                      PIC X(05).                   00001400
