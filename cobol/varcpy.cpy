000100******************************************************************00000100
000200*    VARCPY  --  PRODUCT VARIANT / STOCK RECORD                 * 00000200
000300*    SHARED LAYOUT FOR THE VARIANT-FILE (IN AND OUT) FDs AND     *00000300
000400*    THE IN-STORAGE VARIANT TABLE.  AVAILABLE-TO-PROMISE IS      *00000400
000500*    ALWAYS STOCK-QTY MINUS RESERVED-QTY -- NOT STORED.          *00000500
000600******************************************************************00000600
000700     05  :TAG:-ID                    PIC 9(09).                   00000700
000800     05  :TAG:-PRODUCT-ID             PIC 9(09).                  00000800
000900     05  :TAG:-SKU                    PIC X(20).                  00000900
001000     05  :TAG:-TITLE                  PIC X(30).                  00001000
001100     05  :TAG:-STOCK-QTY              PIC S9(07) COMP.            00001100
001200     05  :TAG:-RESERVED-QTY           PIC S9(07) COMP.            00001200
001300     05  :TAG:-PRICE-ADJ              PIC S9(07)V99 COMP-3.       00001300
001400     05  FILLER                       PIC X(06).                  00001400
